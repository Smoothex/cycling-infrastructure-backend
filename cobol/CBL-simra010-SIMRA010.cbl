000100      *===============================================================*
000200      * PROGRAM NAME:    SIMRA010
000300      * ORIGINAL AUTHOR: RON ACHTERBERG
000400      *
000500      * MAINTENANCE LOG
000600      * DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700      * --------- ------------  ---------------------------------------
000800      * 02/11/98 RON ACHTERBERG  CREATED - SIMRA RIDE IMPORT BATCH #TAG#CR4410RAC
000900      *                          DRIVER.  SCANS THE FILE MANIFEST,
001000      *                          CALLS SIMRA020 PER CANDIDATE, WRITES
001100      *                          RIDE/POINT/INCIDENT MASTERS.
001200      * 09/02/99 RON ACHTERBERG  Y2K REVIEW - ALL TIMESTAMPS ARE   #TAG#CR4601RAC
001300      *                          13-DIGIT EPOCH MILLISECONDS, NOT
001400      *                          2-DIGIT YEAR FIELDS.  NO CHANGE
001500      *                          REQUIRED, SIGNED OFF.
001600      * 07/06/00 DAVID QUINTERO  FIX REQ 4790 - RIDE-ID NOW ASSIGNED #TAG#CR4790DQ
001700      *                          FROM EXISTING-RIDE-COUNT + 1 RATHER
001800      *                          THAN TRANSACTION SEQUENCE NUMBER.
001900      * 06/30/03 LINDA K TRAN    RAISED CANDIDATE AND IMPORTED-SET #TAG#CR5233LKT
002000      *                          TABLE LIMITS FOR REQ 5233 (LARGER
002100      *                          MONTHLY EXTRACT VOLUMES).
002200      * 06/30/03 LINDA K TRAN    ADDED INCIDENT-COUNT TO RIDE MASTER #TAG#CR5233LKT
002300      *                          WRITE (REQ 5233).
002310      * 08/10/26 RON ACHTERBERG  UPSI-0/UPSI-1 TRACE AND QUIET-BATCH  #TAG#CR6033RAC
002320      *                          SWITCHES NOW ACTUALLY WIRED INTO
002330      *                          3100 AND 9000 - WERE DECLARED AND
002340      *                          NEVER TESTED (REQ 6033).
002400      *===============================================================*
002500       IDENTIFICATION DIVISION.
002600       PROGRAM-ID.  SIMRA010.
002700       AUTHOR. RON ACHTERBERG.
002800       INSTALLATION. COBOL DEVELOPMENT CENTER.
002900       DATE-WRITTEN. 02/11/98.
003000       DATE-COMPILED.
003100       SECURITY. NON-CONFIDENTIAL.
003200      *===============================================================*
003300       ENVIRONMENT DIVISION.
003400      *---------------------------------------------------------------*
003500       CONFIGURATION SECTION.
003600      *---------------------------------------------------------------*
003700       SOURCE-COMPUTER. IBM-3081.
003800       OBJECT-COMPUTER. IBM-3081.
003900       SPECIAL-NAMES.
004000           C01 IS TOP-OF-FORM
004100           UPSI-0 ON STATUS IS SIMRA-TRACE-ON
004200           UPSI-1 ON STATUS IS SIMRA-SKIP-PROGRESS-LINES.
004300      *---------------------------------------------------------------*
004400       INPUT-OUTPUT SECTION.
004500       FILE-CONTROL.
004600           SELECT FILE-MANIFEST    ASSIGN TO MANIFDD
004700             ORGANIZATION IS LINE SEQUENTIAL
004800             FILE STATUS  IS MANIFEST-FILE-STATUS.
004900           SELECT RIDE-MASTER-FILE ASSIGN TO RIDEMDD
005000             ORGANIZATION IS SEQUENTIAL
005100             FILE STATUS  IS RIDE-MASTER-STATUS.
005200           SELECT RIDE-POINT-FILE  ASSIGN TO RIDEPDD
005300             ORGANIZATION IS SEQUENTIAL
005400             FILE STATUS  IS RIDE-POINT-STATUS.
005500           SELECT INCIDENT-FILE    ASSIGN TO INCIDDD
005600             ORGANIZATION IS SEQUENTIAL
005700             FILE STATUS  IS INCIDENT-FILE-STATUS.
005800      *===============================================================*
005900       DATA DIVISION.
006000      *---------------------------------------------------------------*
006100       FILE SECTION.
006200      *---------------------------------------------------------------*
006300       FD  FILE-MANIFEST
006400            RECORDING MODE IS V.
006500       01  MANIFEST-LINE                     PIC X(80).
006600      *---------------------------------------------------------------*
006700       FD  RIDE-MASTER-FILE
006800            DATA RECORD IS SIMRA-RIDE-MASTER.
006900       COPY SIMRAF1.
007000      *---------------------------------------------------------------*
007100       FD  RIDE-POINT-FILE
007200            DATA RECORD IS SIMRA-RIDE-POINT.
007300       COPY SIMRAF3.
007400      *---------------------------------------------------------------*
007500       FD  INCIDENT-FILE
007600            DATA RECORD IS SIMRA-INCIDENT.
007700       COPY SIMRAF4.
007800      *---------------------------------------------------------------*
007900       WORKING-STORAGE SECTION.
007950      *---------------------------------------------------------------*
007960       77  WS-MANIFEST-LINE-CTR           PIC 9(07) COMP VALUE ZERO.
008000      *---------------------------------------------------------------*
008100       01  WS-SWITCHES-MISC-FIELDS.
008200           05  MANIFEST-FILE-STATUS        PIC X(02).
008300               88  MANIFEST-FILE-OK                  VALUE '00'.
008400               88  MANIFEST-FILE-EOF                  VALUE '10'.
008500           05  RIDE-MASTER-STATUS          PIC X(02).
008600               88  RIDE-MASTER-OK                     VALUE '00'.
008700               88  RIDE-MASTER-EOF                     VALUE '10'.
008800           05  RIDE-MASTER-STATUS-NUM REDEFINES RIDE-MASTER-STATUS
008900                                       PIC 9(02).
009000           05  RIDE-POINT-STATUS           PIC X(02).
009100           05  INCIDENT-FILE-STATUS        PIC X(02).
009200           05  WS-PARSE-CALL-RESULT-SW     PIC X(01) VALUE 'N'.
009300               88  WS-PARSE-CALL-OK                    VALUE 'Y'.
009400           05  FILLER                      PIC X(09).
009500      *---------------------------------------------------------------*
009600       01  WS-COUNTERS.
009700           05  WS-EXISTING-RIDE-COUNT      PIC 9(06) COMP.
009800           05  WS-EXISTING-RIDE-COUNT-R REDEFINES WS-EXISTING-RIDE-COUNT.
009900               10  FILLER                 PIC 9(03) COMP.
010000               10  WS-EXISTING-RIDE-COUNT-LOW PIC 9(03) COMP.
010100           05  WS-EXISTING-SKIP-COUNT      PIC 9(06) COMP.
010200           05  WS-NEW-CANDIDATE-COUNT      PIC 9(06) COMP.
010300           05  WS-NEXT-RIDE-ID             PIC 9(06) COMP.
010400           05  WS-IMPORTED-COUNT           PIC 9(06) COMP.
010500           05  WS-SCANNED-COUNT            PIC 9(06) COMP.
010600           05  WS-POINT-WRITE-COUNT        PIC 9(07) COMP.
010700           05  WS-INCIDENT-WRITE-COUNT     PIC 9(06) COMP.
010800           05  WS-PT-SUB                   PIC 9(06) COMP.
010900           05  WS-IN-SUB                   PIC 9(04) COMP.
011000           05  FILLER                      PIC X(08).
011100      *---------------------------------------------------------------*
011200       01  WS-IMPORTED-SET.
011300           05  WS-IMPORTED-ENTRY OCCURS 1 TO 20000 TIMES
011400                   DEPENDING ON WS-EXISTING-RIDE-COUNT
011500                   INDEXED BY WS-IMP-IDX.
011600               10  WS-IMPORTED-FILENAME   PIC X(60).
011700      *---------------------------------------------------------------*
011800       01  WS-CANDIDATE-SET.
011900           05  WS-CANDIDATE-ENTRY OCCURS 1 TO 20000 TIMES
012000                   DEPENDING ON WS-NEW-CANDIDATE-COUNT
012100                   INDEXED BY WS-CAN-IDX.
012200               10  WS-CANDIDATE-NAME      PIC X(60).
012300      *---------------------------------------------------------------*
012400       01  WS-PATH-WORK-AREA.
012500           05  WS-PATH-TEXT                PIC X(80).
012600           05  WS-PATH-TEXT-NUM REDEFINES WS-PATH-TEXT.
012700               10  WS-PATH-BYTE OCCURS 80 TIMES PIC X(01).
012800           05  WS-LAST-SLASH-POS           PIC 9(02) COMP.
012900           05  WS-SCAN-POS                 PIC 9(02) COMP.
013000           05  WS-NAME-MATCHES-SW          PIC X(01) VALUE 'N'.
013100               88  WS-NAME-MATCHES                    VALUE 'Y'.
013200           05  WS-PATH-HAS-RIDES-SW        PIC X(01) VALUE 'N'.
013300               88  WS-PATH-HAS-RIDES                   VALUE 'Y'.
013400           05  WS-ALREADY-IMPORTED-SW      PIC X(01) VALUE 'N'.
013500               88  WS-ALREADY-IMPORTED                 VALUE 'Y'.
013600           05  FILLER                      PIC X(06).
013700      *---------------------------------------------------------------*
013800       LINKAGE SECTION.
013900       COPY SIMRAT2.
014000      *===============================================================*
014100       PROCEDURE DIVISION.
014200      *---------------------------------------------------------------*
014300       0000-MAIN-ROUTINE.
014400      *---------------------------------------------------------------*
014500           PERFORM 1000-OPEN-FILES.
014600           PERFORM 1100-LOAD-IMPORTED-SET.
014700           PERFORM 2000-SCAN-MANIFEST.
014800           DISPLAY 'SIMRA010: FOUND ' WS-EXISTING-SKIP-COUNT
014900               ' EXISTING RIDES. SKIPPING THEM.'.
015000           DISPLAY 'SIMRA010: FOUND ' WS-NEW-CANDIDATE-COUNT
015100               ' NEW FILES TO PROCESS.'.
015200           PERFORM 3000-PROCESS-CANDIDATE-FILES.
015300           PERFORM 9900-DISPLAY-COMPLETION.
015400           CLOSE FILE-MANIFEST RIDE-MASTER-FILE RIDE-POINT-FILE
015500                 INCIDENT-FILE.
015600           STOP RUN.
015700      *---------------------------------------------------------------*
015800       1000-OPEN-FILES.
015900      *---------------------------------------------------------------*
016000           OPEN INPUT RIDE-MASTER-FILE.
016100           IF  NOT RIDE-MASTER-OK AND NOT RIDE-MASTER-EOF
016200               DISPLAY 'SIMRA010: RIDE MASTER OPEN FOR READ FAILED, '
016300                   'STATUS ' RIDE-MASTER-STATUS
016350               IF  RIDE-MASTER-STATUS-NUM >= 30
016360                   DISPLAY 'SIMRA010: STATUS IS A PERMANENT ERROR - '
016370                       'RIDE MASTER DATASET NEEDS CHECKING'
016380               END-IF
016400           END-IF.
016500      *---------------------------------------------------------------*
016600       1100-LOAD-IMPORTED-SET.
016700      *---------------------------------------------------------------*
016800           MOVE 0 TO WS-EXISTING-RIDE-COUNT.
016900           IF  RIDE-MASTER-OK OR RIDE-MASTER-EOF
017000               PERFORM 1110-READ-RIDE-MASTER
017100               PERFORM 1120-STORE-IMPORTED-ENTRY
017200                   UNTIL RIDE-MASTER-EOF
017300           END-IF.
017400           CLOSE RIDE-MASTER-FILE.
017500           OPEN EXTEND RIDE-MASTER-FILE.
017600           OPEN EXTEND RIDE-POINT-FILE.
017700           OPEN EXTEND INCIDENT-FILE.
017800           MOVE WS-EXISTING-RIDE-COUNT TO WS-NEXT-RIDE-ID.
017900           ADD 1 TO WS-NEXT-RIDE-ID.
018000      *---------------------------------------------------------------*
018100       1110-READ-RIDE-MASTER.
018200      *---------------------------------------------------------------*
018300           READ RIDE-MASTER-FILE
018400               AT END
018500                   SET RIDE-MASTER-EOF TO TRUE
018600           END-READ.
018700      *---------------------------------------------------------------*
018800       1120-STORE-IMPORTED-ENTRY.
018900      *---------------------------------------------------------------*
019000           IF  WS-EXISTING-RIDE-COUNT < 20000
019100               ADD 1 TO WS-EXISTING-RIDE-COUNT
019200               MOVE RM-FILENAME TO
019300                   WS-IMPORTED-FILENAME(WS-EXISTING-RIDE-COUNT)
019400           END-IF.
019500           PERFORM 1110-READ-RIDE-MASTER.
019600      *---------------------------------------------------------------*
019700       2000-SCAN-MANIFEST.
019800      *---------------------------------------------------------------*
019900           MOVE 0 TO WS-NEW-CANDIDATE-COUNT WS-EXISTING-SKIP-COUNT
020000                      WS-SCANNED-COUNT.
020100           OPEN INPUT FILE-MANIFEST.
020200           PERFORM 2010-READ-MANIFEST-LINE.
020300           PERFORM 2100-EVALUATE-MANIFEST-LINE
020400               UNTIL MANIFEST-FILE-EOF.
020500           CLOSE FILE-MANIFEST.
020600      *---------------------------------------------------------------*
020700       2010-READ-MANIFEST-LINE.
020800      *---------------------------------------------------------------*
020900           READ FILE-MANIFEST
021000               AT END
021100                   SET MANIFEST-FILE-EOF TO TRUE
021200           END-READ.
021210           IF  MANIFEST-FILE-OK
021220               ADD 1 TO WS-MANIFEST-LINE-CTR
021230           END-IF.
021300      *---------------------------------------------------------------*
021400       2100-EVALUATE-MANIFEST-LINE.
021500      *---------------------------------------------------------------*
021600           ADD 1 TO WS-SCANNED-COUNT.
021700           MOVE MANIFEST-LINE TO WS-PATH-TEXT.
021800           PERFORM 2110-EXTRACT-FILE-NAME.
021900           PERFORM 2120-CHECK-PATH-HAS-RIDES.
022000           PERFORM 2130-CHECK-NAME-PREDICATE.
022100           IF  WS-NAME-MATCHES AND WS-PATH-HAS-RIDES
022200               PERFORM 2200-CHECK-ALREADY-IMPORTED
022300               IF  WS-ALREADY-IMPORTED
022400                   ADD 1 TO WS-EXISTING-SKIP-COUNT
022500               ELSE
022600                   IF  WS-NEW-CANDIDATE-COUNT < 20000
022700                       ADD 1 TO WS-NEW-CANDIDATE-COUNT
022800                       MOVE WS-PATH-TEXT(WS-LAST-SLASH-POS + 1:60) TO
022900                           WS-CANDIDATE-NAME(WS-NEW-CANDIDATE-COUNT)
023000                   ELSE
023100                       DISPLAY 'SIMRA010: CANDIDATE TABLE FULL, '
023200                           'FILE DROPPED - ' WS-PATH-TEXT
023300                   END-IF
023400               END-IF
023500           END-IF.
023600           PERFORM 2010-READ-MANIFEST-LINE.
023700      *---------------------------------------------------------------*
023800       2110-EXTRACT-FILE-NAME.
023900      *---------------------------------------------------------------*
024000      *    WS-LAST-SLASH-POS IS SET TO THE POSITION OF THE RIGHTMOST
024100      *    "/" IN THE PATH, OR ZERO IF THE PATH HAS NO DIRECTORY
024200      *    COMPONENT (THE WHOLE LINE IS THEN TAKEN AS THE NAME).
024300      *---------------------------------------------------------------*
024400           MOVE 0 TO WS-LAST-SLASH-POS.
024500           PERFORM 2111-CHECK-ONE-BYTE THRU 2111-EXIT
024600               VARYING WS-SCAN-POS FROM 1 BY 1
024700                   UNTIL WS-SCAN-POS > 80.
024800       2110-EXIT.
024900           EXIT.
025000      *---------------------------------------------------------------*
025100       2111-CHECK-ONE-BYTE.
025200      *---------------------------------------------------------------*
025300           IF  WS-PATH-BYTE(WS-SCAN-POS) = '/'
025400               MOVE WS-SCAN-POS TO WS-LAST-SLASH-POS
025500           END-IF.
025600       2111-EXIT.
025700           EXIT.
025800      *---------------------------------------------------------------*
025900       2120-CHECK-PATH-HAS-RIDES.
026000      *---------------------------------------------------------------*
026100           SET WS-PATH-HAS-RIDES-SW TO 'N'.
026200           PERFORM 2121-CHECK-ONE-POSITION THRU 2121-EXIT
026300               VARYING WS-SCAN-POS FROM 1 BY 1
026400                   UNTIL WS-SCAN-POS > 75.
026500       2120-EXIT.
026600           EXIT.
026700      *---------------------------------------------------------------*
026800       2121-CHECK-ONE-POSITION.
026900      *---------------------------------------------------------------*
027000           IF  WS-PATH-TEXT(WS-SCAN-POS:5) = 'Rides'
027100               SET WS-PATH-HAS-RIDES TO TRUE
027200           END-IF.
027300       2121-EXIT.
027400           EXIT.
027500      *---------------------------------------------------------------*
027600       2130-CHECK-NAME-PREDICATE.
027700      *---------------------------------------------------------------*
027800      *    NAME MUST NOT START WITH "." AND MUST START WITH "VM".
027900      *---------------------------------------------------------------*
028000           SET WS-NAME-MATCHES-SW TO 'N'.
028100           IF  WS-PATH-TEXT(WS-LAST-SLASH-POS + 1:1) NOT = '.' AND
028200               WS-PATH-TEXT(WS-LAST-SLASH-POS + 1:2) = 'VM'
028300               SET WS-NAME-MATCHES TO TRUE
028400           END-IF.
028500      *---------------------------------------------------------------*
028600       2200-CHECK-ALREADY-IMPORTED.
028700      *---------------------------------------------------------------*
028800           SET WS-ALREADY-IMPORTED-SW TO 'N'.
028900           IF  WS-EXISTING-RIDE-COUNT > 0
029000               PERFORM 2210-COMPARE-ONE-ENTRY THRU 2210-EXIT
029100                   VARYING WS-IMP-IDX FROM 1 BY 1
029200                       UNTIL WS-IMP-IDX > WS-EXISTING-RIDE-COUNT
029300           END-IF.
029400      *---------------------------------------------------------------*
029500       2210-COMPARE-ONE-ENTRY.
029600      *---------------------------------------------------------------*
029700           IF  WS-IMPORTED-FILENAME(WS-IMP-IDX) =
029800                   WS-PATH-TEXT(WS-LAST-SLASH-POS + 1:60)
029900               SET WS-ALREADY-IMPORTED TO TRUE
030000           END-IF.
030100       2210-EXIT.
030200           EXIT.
030300      *---------------------------------------------------------------*
030400       3000-PROCESS-CANDIDATE-FILES.
030500      *---------------------------------------------------------------*
030600           MOVE 0 TO WS-IMPORTED-COUNT.
030700           IF  WS-NEW-CANDIDATE-COUNT > 0
030800               PERFORM 3100-PROCESS-ONE-CANDIDATE THRU 3100-EXIT
030900                   VARYING WS-CAN-IDX FROM 1 BY 1
031000                       UNTIL WS-CAN-IDX > WS-NEW-CANDIDATE-COUNT
031100           END-IF.
031200      *---------------------------------------------------------------*
031300       3100-PROCESS-ONE-CANDIDATE.
031400      *---------------------------------------------------------------*
031500           MOVE WS-CANDIDATE-NAME(WS-CAN-IDX) TO WS-RIDE-FILENAME.
031600           SET WS-PARSE-CALL-RESULT-SW TO 'N'.
031700           CALL 'SIMRA020' USING WS-RIDE-FILENAME, WS-PARSE-RESULT-SW,
031800                WS-RIDE-WORK-AREA, WS-POINT-TABLE-SIZE, WS-POINT-TABLE,
031900                WS-INCIDENT-TABLE-SIZE, WS-INCIDENT-TABLE
032000               ON EXCEPTION
032100                   DISPLAY 'SIMRA010: CALL TO SIMRA020 FAILED FOR '
032200                       WS-RIDE-FILENAME
032300                   SET WS-PARSE-FAILED TO TRUE
032400           END-CALL.
032500           IF  WS-PARSE-FAILED
032600               DISPLAY 'SIMRA010: PARSE FAILED, SKIPPING - '
032700                   WS-RIDE-FILENAME
032800               GO TO 3100-EXIT
032900           END-IF.
032950           IF  SIMRA-TRACE-ON
032960               DISPLAY 'SIMRA010 TRACE: PARSED ' WS-RIDE-FILENAME
032970                   ' PTS=' WS-POINT-TABLE-SIZE
032980                   ' INC=' WS-INCIDENT-TABLE-SIZE
032982                   ' EXISTING-RIDES-LOW=' WS-EXISTING-RIDE-COUNT-LOW
032990           END-IF.
033000           IF  WS-POINT-TABLE-SIZE = 0
033100               DISPLAY 'SIMRA010: RIDE HAS 0 POINTS (SKIPPING): '
033200                   WS-RIDE-FILENAME
033300               GO TO 3100-EXIT
033400           END-IF.
033500           PERFORM 3900-WRITE-RIDE-OUTPUTS.
033600           ADD 1 TO WS-IMPORTED-COUNT.
033700           PERFORM 9000-DISPLAY-PROGRESS.
033800           ADD 1 TO WS-NEXT-RIDE-ID.
033900       3100-EXIT.
034000           EXIT.
034100      *---------------------------------------------------------------*
034200       3900-WRITE-RIDE-OUTPUTS.
034300      *---------------------------------------------------------------*
034400           MOVE WS-NEXT-RIDE-ID         TO RM-RIDE-ID.
034500           MOVE WS-RIDE-FILENAME        TO RM-FILENAME.
034600           MOVE WS-RIDE-BIKE-TYPE       TO RM-BIKE-TYPE.
034700           MOVE WS-RIDE-CHILD-TRANSPORT TO RM-CHILD-TRANSPORT.
034800           MOVE WS-RIDE-TRAILER         TO RM-TRAILER.
034900           MOVE WS-RIDE-PHONE-LOCATION  TO RM-PHONE-LOCATION.
035000           MOVE WS-RIDE-START-TIME      TO RM-START-TIME.
035100           MOVE WS-RIDE-END-TIME        TO RM-END-TIME.
035200           MOVE WS-POINT-TABLE-SIZE     TO RM-POINT-COUNT.
035300           MOVE WS-INCIDENT-TABLE-SIZE  TO RM-INCIDENT-COUNT.
035400           WRITE SIMRA-RIDE-MASTER.
035500           PERFORM 3910-WRITE-RIDE-POINTS.
035600           PERFORM 3920-WRITE-RIDE-INCIDENTS.
035700      *---------------------------------------------------------------*
035800       3910-WRITE-RIDE-POINTS.
035900      *---------------------------------------------------------------*
036000           IF  WS-POINT-TABLE-SIZE > 0
036100               PERFORM 3911-WRITE-ONE-POINT THRU 3911-EXIT
036200                   VARYING WS-PT-SUB FROM 1 BY 1
036300                       UNTIL WS-PT-SUB > WS-POINT-TABLE-SIZE
036400           END-IF.
036500      *---------------------------------------------------------------*
036600       3911-WRITE-ONE-POINT.
036700      *---------------------------------------------------------------*
036800           MOVE WS-NEXT-RIDE-ID TO SP-RIDE-ID.
036900           MOVE WSP-SEQUENCE(WS-PT-SUB)             TO SP-SEQUENCE.
037000           MOVE WSP-LAT(WS-PT-SUB)                  TO SP-LAT.
037100           MOVE WSP-LAT-PRESENT(WS-PT-SUB)          TO SP-LAT-PRESENT.
037200           MOVE WSP-LON(WS-PT-SUB)                  TO SP-LON.
037300           MOVE WSP-LON-PRESENT(WS-PT-SUB)          TO SP-LON-PRESENT.
037400           MOVE WSP-ACCEL-X(WS-PT-SUB)               TO SP-ACCEL-X.
037500           MOVE WSP-ACCEL-X-PRESENT(WS-PT-SUB)       TO
037600               SP-ACCEL-X-PRESENT.
037700           MOVE WSP-ACCEL-Y(WS-PT-SUB)               TO SP-ACCEL-Y.
037800           MOVE WSP-ACCEL-Y-PRESENT(WS-PT-SUB)       TO
037900               SP-ACCEL-Y-PRESENT.
038000           MOVE WSP-ACCEL-Z(WS-PT-SUB)               TO SP-ACCEL-Z.
038100           MOVE WSP-ACCEL-Z-PRESENT(WS-PT-SUB)       TO
038200               SP-ACCEL-Z-PRESENT.
038300           MOVE WSP-TIMESTAMP(WS-PT-SUB)             TO SP-TIMESTAMP.
038400           MOVE WSP-TIMESTAMP-PRESENT(WS-PT-SUB)     TO
038500               SP-TIMESTAMP-PRESENT.
038600           MOVE WSP-GPS-ACCURACY(WS-PT-SUB)          TO
038700               SP-GPS-ACCURACY.
038800           MOVE WSP-GPS-ACCURACY-PRESENT(WS-PT-SUB)  TO
038900               SP-GPS-ACCURACY-PRESENT.
039000           MOVE WSP-GYRO-A(WS-PT-SUB)                TO SP-GYRO-A.
039100           MOVE WSP-GYRO-A-PRESENT(WS-PT-SUB)        TO
039200               SP-GYRO-A-PRESENT.
039300           MOVE WSP-GYRO-B(WS-PT-SUB)                TO SP-GYRO-B.
039400           MOVE WSP-GYRO-B-PRESENT(WS-PT-SUB)        TO
039500               SP-GYRO-B-PRESENT.
039600           MOVE WSP-GYRO-C(WS-PT-SUB)                TO SP-GYRO-C.
039700           MOVE WSP-GYRO-C-PRESENT(WS-PT-SUB)        TO
039800               SP-GYRO-C-PRESENT.
039900           WRITE SIMRA-RIDE-POINT.
040000           ADD 1 TO WS-POINT-WRITE-COUNT.
040100       3911-EXIT.
040200           EXIT.
040300      *---------------------------------------------------------------*
040400       3920-WRITE-RIDE-INCIDENTS.
040500      *---------------------------------------------------------------*
040600           IF  WS-INCIDENT-TABLE-SIZE > 0
040700               PERFORM 3921-WRITE-ONE-INCIDENT THRU 3921-EXIT
040800                   VARYING WS-IN-SUB FROM 1 BY 1
040900                       UNTIL WS-IN-SUB > WS-INCIDENT-TABLE-SIZE
041000           END-IF.
041100      *---------------------------------------------------------------*
041200       3921-WRITE-ONE-INCIDENT.
041300      *---------------------------------------------------------------*
041400           MOVE WS-NEXT-RIDE-ID TO IN-RIDE-ID.
041500           MOVE WSI-KEY(WS-IN-SUB)                TO IN-KEY.
041600           MOVE WSI-LAT(WS-IN-SUB)                TO IN-LAT.
041700           MOVE WSI-LAT-PRESENT(WS-IN-SUB)        TO IN-LAT-PRESENT.
041800           MOVE WSI-LON(WS-IN-SUB)                TO IN-LON.
041900           MOVE WSI-LON-PRESENT(WS-IN-SUB)        TO IN-LON-PRESENT.
042000           MOVE WSI-TIMESTAMP(WS-IN-SUB)          TO IN-TIMESTAMP.
042100           MOVE WSI-TIMESTAMP-PRESENT(WS-IN-SUB)  TO
042200               IN-TIMESTAMP-PRESENT.
042300           MOVE WSI-INCIDENT-TYPE(WS-IN-SUB)      TO IN-INCIDENT-TYPE.
042400           MOVE WSI-SCARY(WS-IN-SUB)              TO IN-SCARY.
042500           MOVE WSI-PART-BUS(WS-IN-SUB)           TO IN-PART-BUS.
042600           MOVE WSI-PART-CYCLIST(WS-IN-SUB)       TO IN-PART-CYCLIST.
042700           MOVE WSI-PART-PEDESTRIAN(WS-IN-SUB)    TO IN-PART-PEDESTRIAN.
042800           MOVE WSI-PART-DELIVERY-VAN(WS-IN-SUB)  TO
042900               IN-PART-DELIVERY-VAN.
043000           MOVE WSI-PART-TRUCK(WS-IN-SUB)         TO IN-PART-TRUCK.
043100           MOVE WSI-PART-MOTORCYCLE(WS-IN-SUB)    TO IN-PART-MOTORCYCLE.
043200           MOVE WSI-PART-CAR(WS-IN-SUB)           TO IN-PART-CAR.
043300           MOVE WSI-PART-TAXI(WS-IN-SUB)          TO IN-PART-TAXI.
043400           MOVE WSI-PART-OTHER(WS-IN-SUB)         TO IN-PART-OTHER.
043500           MOVE WSI-PART-SCOOTER(WS-IN-SUB)       TO IN-PART-SCOOTER.
043600           MOVE WSI-DESCRIPTION(WS-IN-SUB)        TO IN-DESCRIPTION.
043700           WRITE SIMRA-INCIDENT.
043800           ADD 1 TO WS-INCIDENT-WRITE-COUNT.
043900       3921-EXIT.
044000           EXIT.
044100      *---------------------------------------------------------------*
044200       9000-DISPLAY-PROGRESS.
044300      *---------------------------------------------------------------*
044310      *    UPSI-1 LETS OPERATIONS RUN A QUIET BATCH ON A BUSY SHIFT - #TAG#CR6033RAC
044320      *              THE EVERY-500 COUNTER BELOW STILL ADVANCES, THE
044330      *              LINE JUST ISN'T PRINTED (REQ 6033).
044340      *---------------------------------------------------------------*
044400           IF  NOT SIMRA-SKIP-PROGRESS-LINES AND
044410               (WS-IMPORTED-COUNT / 500) * 500 = WS-IMPORTED-COUNT
044500               DISPLAY 'SIMRA010: IMPORTED ' WS-IMPORTED-COUNT '/'
044600                   WS-NEW-CANDIDATE-COUNT ' RIDES...'
044700           END-IF.
044800      *---------------------------------------------------------------*
044900       9900-DISPLAY-COMPLETION.
045000      *---------------------------------------------------------------*
045100           DISPLAY 'SIMRA010: SCANNED '     WS-SCANNED-COUNT
045200               ' MANIFEST ENTRIES, IMPORTED ' WS-IMPORTED-COUNT
045300               ' RIDES, ' WS-POINT-WRITE-COUNT ' POINTS, '
045400               WS-INCIDENT-WRITE-COUNT ' INCIDENTS.'.
045500           DISPLAY 'SIMRA DATA IMPORT COMPLETED.'.
