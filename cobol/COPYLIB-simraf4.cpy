000100      *------------------------------------------------------------*
000200      * SIMRAF4   INCIDENT OUTPUT RECORD (ONE ROW PER REAL INCIDENT)
000300      * MAINTENANCE LOG
000400      * 02/11/98 RAC  ORIGINAL LAYOUT, CARRIED IN SIMRAF1  #TAG#CR4410RAC
000500      *              TIME.
000600      * 06/30/03 LKT  SPLIT OUT OF SIMRAF1 INTO OWN BOOK,  #TAG#CR5233LKT
000700      *              SAME REASON AS SIMRAF3 (REQ 5233).
000800      *
000900      * DESCRIPTION IS HELD AT 200 BYTES ON THE OUTPUT MASTER -
001000      * THE FIELD MAY ARRIVE ON THE RIDE FILE AT UP TO 1000 BYTES,
001100      * LONGER TEXT IS TRUNCATED ON WRITE.  SEE SIMRA020 2250.
001200      *------------------------------------------------------------*
001300       01  SIMRA-INCIDENT.
001400           05  IN-RIDE-ID                     PIC 9(06).
001500           05  IN-KEY                         PIC S9(04).
001600           05  IN-LAT                         PIC S9(03)V9(06).
001700           05  IN-LAT-PRESENT                 PIC X(01).
001800           05  IN-LON                         PIC S9(03)V9(06).
001900           05  IN-LON-PRESENT                 PIC X(01).
002000           05  IN-TIMESTAMP                   PIC 9(13).
002100           05  IN-TIMESTAMP-PRESENT           PIC X(01).
002200           05  IN-INCIDENT-TYPE                PIC X(14).
002300           05  IN-SCARY                       PIC X(01).
002400           05  IN-PARTICIPANTS.
002500               10  IN-PART-BUS                PIC X(01).
002600               10  IN-PART-CYCLIST            PIC X(01).
002700               10  IN-PART-PEDESTRIAN         PIC X(01).
002800               10  IN-PART-DELIVERY-VAN       PIC X(01).
002900               10  IN-PART-TRUCK              PIC X(01).
003000               10  IN-PART-MOTORCYCLE         PIC X(01).
003100               10  IN-PART-CAR                PIC X(01).
003200               10  IN-PART-TAXI               PIC X(01).
003300               10  IN-PART-OTHER              PIC X(01).
003400               10  IN-PART-SCOOTER            PIC X(01).
003500           05  IN-DESCRIPTION                 PIC X(200).
003600           05  FILLER                         PIC X(10).
