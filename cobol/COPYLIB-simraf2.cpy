000100      *------------------------------------------------------------*
000200      * SIMRAF2   STREET SEGMENT USAGE MASTER / MATCHED-EDGE RECORD
000300      * MAINTENANCE LOG
000400      * 02/11/98 RAC  ORIGINAL LAYOUT                      #TAG#CR4410RAC
000500      * 11/05/99 LKT  Y2K REVIEW - NO DATE FIELDS ON THIS  #TAG#CR4602LKT
000600      *              NO CHANGE REQUIRED.
000700      * 04/18/02 DQ   AVOIDANCE-COUNT RESERVED FOR PHASE 2 #TAG#CR5001DQ
000800      *------------------------------------------------------------*
000900       01  SIMRA-SEGMENT-USAGE.
001000           05  SU-EDGE-ID                     PIC 9(09).
001100           05  SU-STREET-NAME                 PIC X(40).
001200           05  SU-USAGE-COUNT                 PIC 9(07) COMP.
001300           05  SU-AVOIDANCE-COUNT             PIC 9(07) COMP.
001400           05  SU-GEOMETRY-COUNT              PIC 9(02) COMP.
001500           05  SU-GEOMETRY-POINTS OCCURS 20 TIMES.
001600               10  SU-GEOM-LAT                PIC S9(03)V9(06).
001700               10  SU-GEOM-LON                PIC S9(03)V9(06).
001800           05  FILLER                         PIC X(30).
001900      *------------------------------------------------------------*
002000       01  SIMRA-MATCHED-EDGE.
002100           05  ME-RIDE-ID                     PIC 9(06).
002200           05  ME-FILENAME                    PIC X(60).
002300           05  ME-SEQUENCE                    PIC 9(04) COMP.
002400           05  ME-EDGE-ID                     PIC 9(09).
002500           05  ME-EDGE-NAME                   PIC X(40).
002600           05  ME-GEOMETRY-COUNT              PIC 9(02) COMP.
002700           05  ME-GEOMETRY-POINTS OCCURS 20 TIMES.
002800               10  ME-GEOM-LAT                PIC S9(03)V9(06).
002900               10  ME-GEOM-LON                PIC S9(03)V9(06).
003000           05  FILLER                         PIC X(20).
