000100      *------------------------------------------------------------*
000200      * SIMRAT2   LINKAGE TABLES PASSED BETWEEN SIMRA010 AND SIMRA020
000300      * MAINTENANCE LOG
000400      * 02/20/98 RAC  ORIGINAL - CALL INTERFACE FOR SIMRA020 #TAG#CR4412RAC
000500      * 06/30/03 LKT  RAISED POINT TABLE LIMIT 2000-5000  #TAG#CR5233LKT
000600      *              LONGER COMMUTE RIDES (REQ 5233).
000700      *------------------------------------------------------------*
000800       01  WS-RIDE-FILENAME                  PIC X(60).
000900       01  WS-PARSE-RESULT-SW                PIC X(01).
001000           88  WS-PARSE-OK                   VALUE 'Y'.
001100           88  WS-PARSE-FAILED                VALUE 'N'.
001200       01  WS-RIDE-WORK-AREA.
001300           05  WS-RIDE-BIKE-TYPE              PIC X(20).
001400           05  WS-RIDE-CHILD-TRANSPORT        PIC X(01).
001500           05  WS-RIDE-TRAILER                PIC X(01).
001600           05  WS-RIDE-PHONE-LOCATION         PIC X(14).
001700           05  WS-RIDE-START-TIME             PIC 9(13).
001800           05  WS-RIDE-END-TIME               PIC 9(13).
001900       01  WS-POINT-TABLE-SIZE                PIC 9(06) COMP.
002000       01  WS-POINT-TABLE.
002100           05  WS-POINT-TAB-ENTRY OCCURS 1 TO 5000 TIMES
002200                   DEPENDING ON WS-POINT-TABLE-SIZE.
002300               10  WSP-SEQUENCE               PIC 9(06).
002400               10  WSP-LAT                    PIC S9(03)V9(06).
002500               10  WSP-LAT-PRESENT            PIC X(01).
002600               10  WSP-LON                    PIC S9(03)V9(06).
002700               10  WSP-LON-PRESENT            PIC X(01).
002800               10  WSP-ACCEL-X                PIC S9(04)V9(06).
002900               10  WSP-ACCEL-X-PRESENT        PIC X(01).
003000               10  WSP-ACCEL-Y                PIC S9(04)V9(06).
003100               10  WSP-ACCEL-Y-PRESENT        PIC X(01).
003200               10  WSP-ACCEL-Z                PIC S9(04)V9(06).
003300               10  WSP-ACCEL-Z-PRESENT        PIC X(01).
003400               10  WSP-TIMESTAMP              PIC 9(13).
003500               10  WSP-TIMESTAMP-PRESENT      PIC X(01).
003600               10  WSP-GPS-ACCURACY           PIC S9(05)V9(06).
003700               10  WSP-GPS-ACCURACY-PRESENT   PIC X(01).
003800               10  WSP-GYRO-A                 PIC S9(04)V9(06).
003900               10  WSP-GYRO-A-PRESENT         PIC X(01).
004000               10  WSP-GYRO-B                 PIC S9(04)V9(06).
004100               10  WSP-GYRO-B-PRESENT         PIC X(01).
004200               10  WSP-GYRO-C                 PIC S9(04)V9(06).
004300               10  WSP-GYRO-C-PRESENT         PIC X(01).
004400       01  WS-INCIDENT-TABLE-SIZE             PIC 9(04) COMP.
004500       01  WS-INCIDENT-TABLE.
004600           05  WS-INCIDENT-TAB-ENTRY OCCURS 1 TO 500 TIMES
004700                   DEPENDING ON WS-INCIDENT-TABLE-SIZE.
004800               10  WSI-KEY                    PIC S9(04).
004900               10  WSI-LAT                    PIC S9(03)V9(06).
005000               10  WSI-LAT-PRESENT            PIC X(01).
005100               10  WSI-LON                    PIC S9(03)V9(06).
005200               10  WSI-LON-PRESENT            PIC X(01).
005300               10  WSI-TIMESTAMP              PIC 9(13).
005400               10  WSI-TIMESTAMP-PRESENT      PIC X(01).
005500               10  WSI-INCIDENT-TYPE          PIC X(14).
005600               10  WSI-SCARY                  PIC X(01).
005700               10  WSI-PART-BUS               PIC X(01).
005800               10  WSI-PART-CYCLIST           PIC X(01).
005900               10  WSI-PART-PEDESTRIAN        PIC X(01).
006000               10  WSI-PART-DELIVERY-VAN      PIC X(01).
006100               10  WSI-PART-TRUCK             PIC X(01).
006200               10  WSI-PART-MOTORCYCLE        PIC X(01).
006300               10  WSI-PART-CAR               PIC X(01).
006400               10  WSI-PART-TAXI              PIC X(01).
006500               10  WSI-PART-OTHER             PIC X(01).
006600               10  WSI-PART-SCOOTER           PIC X(01).
006700               10  WSI-DESCRIPTION            PIC X(200).
