000100      *===============================================================*
000200      * PROGRAM NAME:    SIMRARD
000300      * ORIGINAL AUTHOR: RON ACHTERBERG
000400      *
000500      * MAINTENANCE LOG
000600      * DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700      * --------- ------------  ---------------------------------------
000800      * 02/18/98 RON ACHTERBERG  CREATED - SEGMENT MASTER ACCESS RTN #TAG#CR4411RAC
000900      *                          FOR THE SIMRA RIDE IMPORT SUITE.
001000      * 11/05/99 LINDA K TRAN    Y2K REVIEW - NO DATE FIELDS TOUCHED, #TAG#CR4601LKT
001100      *                          NO CHANGE REQUIRED. SIGNED OFF.
001200      * 07/09/00 DAVID QUINTERO  ADDED NEAREST-NAME FALLBACK SEARCH #TAG#CR4810DQ
001300      *                          (ST-NEAR-EDGE-TABLE) FOR REQ 4810.
001400      * 03/02/03 LINDA K TRAN    SEGMENT FILE STATUS 35 "MAY EXIST" #TAG#CR5180LKT
001500      *                          HANDLING ALIGNED WITH SIMRA010.
001600      * 09/15/03 LINDA K TRAN    3000-CREATE-SEGMENT NOW ACTUALLY #TAG#CR5240LKT
001700      *                          WALKS ST-NEAR-EDGE-TABLE WHEN THE NEW
001800      *                          EDGE HAS NO NAME OF ITS OWN - REQ 4810
001900      *                          FALLBACK WAS DECLARED BUT NEVER WIRED
002000      *                          UP UNTIL NOW.
002010      * 08/10/26 RON ACHTERBERG  UPSI-0 TRACE SWITCH NOW ACTUALLY     #TAG#CR6033RAC
002020      *                          WIRED INTO 0000-MAIN-ROUTINE - WAS
002030      *                          DECLARED AND NEVER TESTED (REQ 6033).
002100      *===============================================================*
002200       IDENTIFICATION DIVISION.
002300       PROGRAM-ID.  SIMRARD.
002400       AUTHOR. RON ACHTERBERG.
002500       INSTALLATION. COBOL DEVELOPMENT CENTER.
002600       DATE-WRITTEN. 02/18/98.
002700       DATE-COMPILED.
002800       SECURITY. NON-CONFIDENTIAL.
002900      *===============================================================*
003000       ENVIRONMENT DIVISION.
003100      *---------------------------------------------------------------*
003200       CONFIGURATION SECTION.
003300      *---------------------------------------------------------------*
003400       SOURCE-COMPUTER. IBM-3081.
003500       OBJECT-COMPUTER. IBM-3081.
003600       SPECIAL-NAMES.
003700           CLASS NUMERIC-CLASS IS '0' THRU '9'
003800           UPSI-0 ON STATUS IS SIMRA-TRACE-ON.
003900      *---------------------------------------------------------------*
004000       INPUT-OUTPUT SECTION.
004100       FILE-CONTROL.
004200           SELECT SEGMENT-USAGE-MASTER ASSIGN TO SEGDD
004300             ORGANIZATION IS INDEXED
004400             ACCESS MODE  IS DYNAMIC
004500             RECORD KEY   IS SU-EDGE-ID OF SIMRA-SEGMENT-USAGE
004600             FILE STATUS  IS SEGMENT-FILE-STATUS.
004700      *===============================================================*
004800       DATA DIVISION.
004900      *---------------------------------------------------------------*
005000       FILE SECTION.
005100      *---------------------------------------------------------------*
005200       FD  SEGMENT-USAGE-MASTER
005300            DATA RECORD IS SIMRA-SEGMENT-USAGE.
005400           COPY SIMRAF2.
005500      *---------------------------------------------------------------*
005600       WORKING-STORAGE SECTION.
005650      *---------------------------------------------------------------*
005660       77  WS-LOOKUP-CALL-CTR              PIC 9(07) COMP VALUE ZERO.
005700      *---------------------------------------------------------------*
005800       01  WS-SWITCHES-MISC-FIELDS.
005900           05  SEGMENT-FILE-STATUS         PIC X(02).
006000               88  SEGMENT-FILE-OK                    VALUE '00'.
006100               88  SEGMENT-FILE-MAY-EXIST             VALUE '35'.
006200               88  SEGMENT-FILE-NOTFND                VALUE '23'.
006300           05  SEGMENT-FILE-STATUS-NUM REDEFINES SEGMENT-FILE-STATUS
006400                                       PIC 9(02).
006500           05  WS-FILE-OPEN-ERROR-SW       PIC X(01) VALUE 'N'.
006600               88  WS-FILE-OPEN-ERROR                 VALUE 'Y'.
006700           05  WS-IDX                      PIC S9(03) COMP.
006800           05  FILLER                      PIC X(06).
006900      *---------------------------------------------------------------*
007000      *    NEAREST-NAME FALLBACK SEARCH WORK AREA (REQ 4810).  WHEN
007100      *    THE NEW EDGE'S OWN NAME IS BLANK WE SCAN ST-NEAR-EDGE-TABLE
007200      *    (BUILT BY SIMRA030 FROM THE OTHER EDGES MATCHED ON THE SAME
007300      *    RIDE) FOR THE NEAREST NAMED NEIGHBOUR WITHIN THE TOLERANCE.
007400      *---------------------------------------------------------------*
007500       01  WS-NEAR-SEARCH-WORK-AREA.
007600           05  WS-NEAR-SUB                 PIC 9(02) COMP.
007700           05  WS-BEST-NEAR-SUB            PIC 9(02) COMP.
007800           05  WS-TARGET-MIDLAT            PIC S9(03)V9(06).
007900           05  WS-TARGET-MIDLON            PIC S9(03)V9(06).
008000           05  WS-NEAR-BOX-DEGREES         PIC S9(01)V9(06)
008100                                       VALUE 0.0002.
008200           05  FILLER                      PIC X(08).
008300      *---------------------------------------------------------------*
008400      *    GREAT-CIRCLE DISTANCE WORK AREA - EQUIRECTANGULAR
008500      *    APPROXIMATION.  THIS SHOP HAS NO SIN/COS/SQRT LIBRARY
008600      *    LINKED INTO BATCH COBOL, SO COSINE IS APPROXIMATED BY A
008700      *    FOUR-TERM TAYLOR SERIES AND THE SQUARE ROOT BY THE **
008800      *    OPERATOR (SEE HACKNWS2 FOR PRECEDENT ON FRACTIONAL
008900      *    EXPONENTS).  GOOD TO WELL UNDER A METRE OVER THE SHORT
009000      *    SPANS THIS BATCH DEALS WITH.
009100      *---------------------------------------------------------------*
009200       01  WS-DISTANCE-WORK-AREA.
009300           05  WS-DIST-LAT1                PIC S9(03)V9(06).
009400           05  WS-DIST-LON1                PIC S9(03)V9(06).
009500           05  WS-DIST-LAT2                PIC S9(03)V9(06).
009600           05  WS-DIST-LON2                PIC S9(03)V9(06).
009700           05  WS-DIST-RESULT-M            PIC S9(07)V9(02).
009800           05  WS-DIST-BEST-M              PIC S9(07)V9(02).
009900           05  WS-RADIANS-PER-DEGREE       PIC S9(01)V9(09)
010000                                       VALUE 0.017453293.
010100           05  WS-EARTH-RADIUS-M           PIC S9(07)       VALUE
010200                                       6371000.
010300           05  WS-DIST-MEAN-LAT-RAD        PIC S9(03)V9(09).
010400           05  WS-DIST-DLAT-RAD            PIC S9(03)V9(09).
010500           05  WS-DIST-DLON-RAD            PIC S9(03)V9(09).
010600           05  WS-DIST-COS-MEAN-LAT        PIC S9(03)V9(09).
010700           05  WS-DIST-X-M                 PIC S9(07)V9(02).
010800           05  WS-DIST-Y-M                 PIC S9(07)V9(02).
010900           05  FILLER                      PIC X(12).
011000      *---------------------------------------------------------------*
011100      *    TRACE/DISPLAY WORK AREA - EDGE-ID AND USAGE-COUNT ARE HELD
011200      *    HERE IN ALPHANUMERIC AND BROKEN-DOWN FORM SO THE UPSI-0 TRACE
011300      *    DISPLAY IN 0000-MAIN-ROUTINE DOESN'T HAVE TO POKE AT THE
011400      *    LINKAGE AREA DIRECTLY (REQ 6033).
011500      *---------------------------------------------------------------*
011600       01  WS-TRACE-WORK-AREA.
011700           05  WS-EDGE-ID-DISPLAY          PIC 9(09).
011800           05  WS-EDGE-ID-BREAKDOWN REDEFINES WS-EDGE-ID-DISPLAY.
011900               10  WS-EDGE-ID-HIGH         PIC 9(03).
012000               10  WS-EDGE-ID-MID          PIC 9(03).
012100               10  WS-EDGE-ID-LOW          PIC 9(03).
012200           05  WS-USAGE-COUNT-DISPLAY      PIC 9(07).
012300           05  WS-USAGE-COUNT-ALPHA REDEFINES WS-USAGE-COUNT-DISPLAY
012400                                       PIC X(07).
012500           05  FILLER                      PIC X(10).
012600      *---------------------------------------------------------------*
012700       LINKAGE SECTION.
012800       COPY SIMRAT1.
012900      *===============================================================*
013000       PROCEDURE DIVISION USING ST-LOOKUP-ACTION, ST-SEARCH-EDGE-ID,
013100           ST-FOUND-SWITCH, ST-NEAR-EDGE-COUNT, ST-NEAR-EDGE-TABLE,
013200           ST-SEGMENT-LINKAGE.
013300      *---------------------------------------------------------------*
013400       0000-MAIN-ROUTINE.
013500      *---------------------------------------------------------------*
013550           ADD 1 TO WS-LOOKUP-CALL-CTR.
013600           PERFORM 1000-OPEN-SEGMENT-FILE.
013700           IF  SEGMENT-FILE-OK
013800               EVALUATE TRUE
013900                   WHEN ST-ACTION-FIND
014000                       PERFORM 2000-FIND-SEGMENT
014100                   WHEN ST-ACTION-CREATE
014200                       PERFORM 3000-CREATE-SEGMENT
014300                   WHEN ST-ACTION-INCREMENT
014400                       PERFORM 4000-INCREMENT-SEGMENT
014500               END-EVALUATE
014510               IF  SIMRA-TRACE-ON
014512                   MOVE ST-SEARCH-EDGE-ID TO WS-EDGE-ID-DISPLAY
014514                   MOVE SU-USAGE-COUNT TO WS-USAGE-COUNT-DISPLAY
014520                   DISPLAY 'SIMRARD TRACE: ACTION=' ST-LOOKUP-ACTION
014522                       ' EDGE-HI=' WS-EDGE-ID-HIGH
014524                       ' EDGE-MID=' WS-EDGE-ID-MID
014526                       ' EDGE-LO=' WS-EDGE-ID-LOW
014528                       ' USES=' WS-USAGE-COUNT-ALPHA
014530                       ' FOUND=' ST-FOUND-SWITCH
014550                   IF  ST-FOUND AND
014560                       SU-STREET-NAME(1:1) IS NUMERIC-CLASS
014570                       DISPLAY 'SIMRARD TRACE: STREET NAME '
014580                           'STARTS WITH A DIGIT - CHECK SOURCE DATA'
014590                   END-IF
014600               END-IF
014610           ELSE
014700               SET ST-NOT-FOUND TO TRUE
014800               DISPLAY 'SIMRARD: SEGMENT FILE OPEN FAILED, STATUS '
014900                   SEGMENT-FILE-STATUS
015000           END-IF.
015100           CLOSE SEGMENT-USAGE-MASTER.
015200           GOBACK.
015300      *---------------------------------------------------------------*
015400       1000-OPEN-SEGMENT-FILE.
015500      *---------------------------------------------------------------*
015600           OPEN OUTPUT SEGMENT-USAGE-MASTER.
015700           CLOSE       SEGMENT-USAGE-MASTER.
015800           OPEN I-O    SEGMENT-USAGE-MASTER.
015900           EVALUATE SEGMENT-FILE-STATUS
016000               WHEN '00'
016100                   CONTINUE
016200               WHEN '35'
016300                   CLOSE SEGMENT-USAGE-MASTER
016400                   OPEN I-O SEGMENT-USAGE-MASTER
016500               WHEN OTHER
016600                   MOVE 'Y' TO WS-FILE-OPEN-ERROR-SW
016650                   IF  SEGMENT-FILE-STATUS-NUM >= 30
016660                       DISPLAY 'SIMRARD: SEGMENT FILE OPEN STATUS '
016670                           'IS A PERMANENT ERROR - DATASET CHECK '
016680                           'NEEDED BEFORE RERUN'
016690                   END-IF
016700           END-EVALUATE.
016800      *---------------------------------------------------------------*
016900       2000-FIND-SEGMENT.
017000      *---------------------------------------------------------------*
017100           MOVE ST-SEARCH-EDGE-ID TO SU-EDGE-ID.
017200           READ SEGMENT-USAGE-MASTER
017300               INVALID KEY
017400                   SET ST-NOT-FOUND TO TRUE
017500               NOT INVALID KEY
017600                   SET ST-FOUND TO TRUE
017700                   MOVE SIMRA-SEGMENT-USAGE TO ST-SEGMENT-LINKAGE
017800           END-READ.
017900      *---------------------------------------------------------------*
018000       3000-CREATE-SEGMENT.
018100      *---------------------------------------------------------------*
018200           MOVE ST-SEGMENT-LINKAGE TO SIMRA-SEGMENT-USAGE.
018300           MOVE ST-SEARCH-EDGE-ID  TO SU-EDGE-ID.
018400           IF  SU-STREET-NAME = SPACE
018500               PERFORM 3100-RESOLVE-FALLBACK-NAME
018600           END-IF.
018700           WRITE SIMRA-SEGMENT-USAGE
018800               INVALID KEY
018900                   DISPLAY 'SIMRARD: DUPLICATE EDGE-ID ON CREATE '
019000                       ST-SEARCH-EDGE-ID
019100           END-WRITE.
019200      *---------------------------------------------------------------*
019300       3100-RESOLVE-FALLBACK-NAME.
019400      *---------------------------------------------------------------*
019500      *    OWN NAME IS BLANK - SEARCH ST-NEAR-EDGE-TABLE FOR THE
019600      *    NEAREST NAMED NEIGHBOUR WITHIN THE 0.0002 DEGREE BOX,
019700      *    ELSE DEFAULT TO "UNKNOWN" (REQ 4810).
019800      *---------------------------------------------------------------*
019900           PERFORM 3110-COMPUTE-TARGET-MIDPOINT.
020000           MOVE ZERO TO WS-BEST-NEAR-SUB.
020100           MOVE ZERO TO WS-DIST-BEST-M.
020200           IF  ST-NEAR-EDGE-COUNT > 0
020300               PERFORM 3120-CHECK-ONE-NEAR-EDGE THRU 3120-EXIT
020400                   VARYING WS-NEAR-SUB FROM 1 BY 1
020500                       UNTIL WS-NEAR-SUB > ST-NEAR-EDGE-COUNT
020600           END-IF.
020700           IF  WS-BEST-NEAR-SUB > 0
020800               MOVE ST-NEAR-EDGE-NAME(WS-BEST-NEAR-SUB) TO SU-STREET-NAME
020900           ELSE
021000               MOVE 'Unknown' TO SU-STREET-NAME
021100           END-IF.
021200      *---------------------------------------------------------------*
021300       3110-COMPUTE-TARGET-MIDPOINT.
021400      *---------------------------------------------------------------*
021500           COMPUTE WS-TARGET-MIDLAT ROUNDED =
021600               (SU-GEOM-LAT(1) + SU-GEOM-LAT(SU-GEOMETRY-COUNT)) / 2.
021700           COMPUTE WS-TARGET-MIDLON ROUNDED =
021800               (SU-GEOM-LON(1) + SU-GEOM-LON(SU-GEOMETRY-COUNT)) / 2.
021900      *---------------------------------------------------------------*
022000       3120-CHECK-ONE-NEAR-EDGE.
022100      *---------------------------------------------------------------*
022200           IF  ST-NEAR-EDGE-NAME(WS-NEAR-SUB) = SPACE
022300               GO TO 3120-EXIT
022400           END-IF.
022500           IF  (WS-TARGET-MIDLAT - ST-NEAR-EDGE-MIDLAT(WS-NEAR-SUB))
022600                   > WS-NEAR-BOX-DEGREES OR
022700               (ST-NEAR-EDGE-MIDLAT(WS-NEAR-SUB) - WS-TARGET-MIDLAT)
022800                   > WS-NEAR-BOX-DEGREES OR
022900               (WS-TARGET-MIDLON - ST-NEAR-EDGE-MIDLON(WS-NEAR-SUB))
023000                   > WS-NEAR-BOX-DEGREES OR
023100               (ST-NEAR-EDGE-MIDLON(WS-NEAR-SUB) - WS-TARGET-MIDLON)
023200                   > WS-NEAR-BOX-DEGREES
023300               GO TO 3120-EXIT
023400           END-IF.
023500           MOVE WS-TARGET-MIDLAT TO WS-DIST-LAT1.
023600           MOVE WS-TARGET-MIDLON TO WS-DIST-LON1.
023700           MOVE ST-NEAR-EDGE-MIDLAT(WS-NEAR-SUB) TO WS-DIST-LAT2.
023800           MOVE ST-NEAR-EDGE-MIDLON(WS-NEAR-SUB) TO WS-DIST-LON2.
023900           PERFORM 5000-COMPUTE-GREAT-CIRCLE-DIST.
024000           IF  WS-BEST-NEAR-SUB = 0 OR
024100               WS-DIST-RESULT-M < WS-DIST-BEST-M
024200               MOVE WS-DIST-RESULT-M TO WS-DIST-BEST-M
024300               MOVE WS-NEAR-SUB      TO WS-BEST-NEAR-SUB
024400           END-IF.
024500       3120-EXIT.
024600           EXIT.
024700      *---------------------------------------------------------------*
024800       5000-COMPUTE-GREAT-CIRCLE-DIST.
024900      *---------------------------------------------------------------*
025000      *    EQUIRECTANGULAR APPROXIMATION - SEE WORKING-STORAGE BANNER
025100      *    ABOVE FOR WHY WE DON'T CALL A TRIG LIBRARY.  INPUTS ARE
025200      *    WS-DIST-LAT1/LON1/LAT2/LON2, RESULT IN WS-DIST-RESULT-M.
025300      *---------------------------------------------------------------*
025400           COMPUTE WS-DIST-MEAN-LAT-RAD =
025500               ((WS-DIST-LAT1 + WS-DIST-LAT2) / 2) *
025600                   WS-RADIANS-PER-DEGREE.
025700           COMPUTE WS-DIST-DLAT-RAD =
025800               (WS-DIST-LAT2 - WS-DIST-LAT1) * WS-RADIANS-PER-DEGREE.
025900           COMPUTE WS-DIST-DLON-RAD =
026000               (WS-DIST-LON2 - WS-DIST-LON1) * WS-RADIANS-PER-DEGREE.
026100           COMPUTE WS-DIST-COS-MEAN-LAT =
026200               1 - ((WS-DIST-MEAN-LAT-RAD ** 2) / 2)
026300                 + ((WS-DIST-MEAN-LAT-RAD ** 4) / 24)
026400                 - ((WS-DIST-MEAN-LAT-RAD ** 6) / 720).
026500           COMPUTE WS-DIST-X-M ROUNDED =
026600               WS-DIST-DLON-RAD * WS-DIST-COS-MEAN-LAT *
026700                   WS-EARTH-RADIUS-M.
026800           COMPUTE WS-DIST-Y-M ROUNDED =
026900               WS-DIST-DLAT-RAD * WS-EARTH-RADIUS-M.
027000           COMPUTE WS-DIST-RESULT-M ROUNDED =
027100               ((WS-DIST-X-M ** 2) + (WS-DIST-Y-M ** 2)) ** 0.5.
027200      *---------------------------------------------------------------*
027300       4000-INCREMENT-SEGMENT.
027400      *---------------------------------------------------------------*
027500           MOVE ST-SEARCH-EDGE-ID TO SU-EDGE-ID.
027600           READ SEGMENT-USAGE-MASTER
027700               INVALID KEY
027800                   SET ST-NOT-FOUND TO TRUE
027900               NOT INVALID KEY
028000                   ADD 1 TO SU-USAGE-COUNT
028100                   REWRITE SIMRA-SEGMENT-USAGE
028200                   SET ST-FOUND TO TRUE
028300                   MOVE SIMRA-SEGMENT-USAGE TO ST-SEGMENT-LINKAGE
028400           END-READ.
