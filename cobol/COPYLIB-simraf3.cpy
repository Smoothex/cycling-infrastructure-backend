000100      *------------------------------------------------------------*
000200      * SIMRAF3   RIDE POINT OUTPUT RECORD (ONE ROW PER PARSED POINT)
000300      * MAINTENANCE LOG
000400      * 02/11/98 RAC  ORIGINAL LAYOUT, CARRIED IN SIMRAF1  #TAG#CR4410RAC
000500      *              TIME.
000600      * 06/30/03 LKT  SPLIT OUT OF SIMRAF1 INTO OWN BOOK   #TAG#CR5233LKT
000700      *              RIDE-POINT-FILE NEEDED ITS OWN FD RECORD AND
000800      *              COULDN'T SHARE SIMRA-RIDE-MASTER'S COPY (REQ
000900      *              5233).
001000      *------------------------------------------------------------*
001100       01  SIMRA-RIDE-POINT.
001200           05  SP-RIDE-ID                     PIC 9(06).
001300           05  SP-SEQUENCE                    PIC 9(06).
001400           05  SP-LAT                         PIC S9(03)V9(06).
001500           05  SP-LAT-PRESENT                 PIC X(01).
001600           05  SP-LON                         PIC S9(03)V9(06).
001700           05  SP-LON-PRESENT                 PIC X(01).
001800           05  SP-ACCEL-X                     PIC S9(04)V9(06).
001900           05  SP-ACCEL-X-PRESENT             PIC X(01).
002000           05  SP-ACCEL-Y                     PIC S9(04)V9(06).
002100           05  SP-ACCEL-Y-PRESENT             PIC X(01).
002200           05  SP-ACCEL-Z                     PIC S9(04)V9(06).
002300           05  SP-ACCEL-Z-PRESENT             PIC X(01).
002400           05  SP-TIMESTAMP                   PIC 9(13).
002500           05  SP-TIMESTAMP-PRESENT           PIC X(01).
002600           05  SP-GPS-ACCURACY                PIC S9(05)V9(06).
002700           05  SP-GPS-ACCURACY-PRESENT        PIC X(01).
002800           05  SP-GYRO-A                      PIC S9(04)V9(06).
002900           05  SP-GYRO-A-PRESENT              PIC X(01).
003000           05  SP-GYRO-B                      PIC S9(04)V9(06).
003100           05  SP-GYRO-B-PRESENT              PIC X(01).
003200           05  SP-GYRO-C                      PIC S9(04)V9(06).
003300           05  SP-GYRO-C-PRESENT              PIC X(01).
003400           05  FILLER                         PIC X(15).
