000100      *------------------------------------------------------------*
000200      * SIMRAT1   LINKAGE INTERFACE TO SIMRARD (SEGMENT LOOKUP)
000300      * MAINTENANCE LOG
000400      * 02/18/98 RAC  ORIGINAL - CALL INTERFACE FOR SIMRARD #TAG#CR4411RAC
000500      * 07/09/00 DQ   ADDED ST-NEAR-EDGE-COUNT FOR NEAREST-NAME    #TAG#CR4810DQ
000600      *              FALLBACK SEARCH (SEE SIMRA030 7200, SIMRARD 3100).
000700      *------------------------------------------------------------*
000800       01  ST-LOOKUP-ACTION                   PIC X(03).
000900           88  ST-ACTION-FIND                 VALUE 'FND'.
001000           88  ST-ACTION-CREATE                VALUE 'NEW'.
001100           88  ST-ACTION-INCREMENT            VALUE 'INC'.
001200       01  ST-SEARCH-EDGE-ID                  PIC 9(09).
001300       01  ST-FOUND-SWITCH                    PIC X(01).
001400           88  ST-FOUND                       VALUE 'Y'.
001500           88  ST-NOT-FOUND                   VALUE 'N'.
001600       01  ST-NEAR-EDGE-COUNT                 PIC 9(02) COMP.
001700       01  ST-NEAR-EDGE-TABLE OCCURS 10 TIMES.
001800           05  ST-NEAR-EDGE-NAME              PIC X(40).
001900           05  ST-NEAR-EDGE-MIDLAT            PIC S9(03)V9(06).
002000           05  ST-NEAR-EDGE-MIDLON            PIC S9(03)V9(06).
002100           05  FILLER                         PIC X(05).
002200       01  ST-SEGMENT-LINKAGE.
002300           05  ST-EDGE-ID                     PIC 9(09).
002400           05  ST-STREET-NAME                 PIC X(40).
002500           05  ST-USAGE-COUNT                 PIC 9(07) COMP.
002600           05  ST-AVOIDANCE-COUNT             PIC 9(07) COMP.
002700           05  ST-GEOMETRY-COUNT              PIC 9(02) COMP.
002800           05  ST-GEOMETRY-POINTS OCCURS 20 TIMES.
002900               10  ST-GEOM-LAT                PIC S9(03)V9(06).
003000               10  ST-GEOM-LON                PIC S9(03)V9(06).
003100           05  FILLER                         PIC X(10).
