000100      *===============================================================*
000200      * PROGRAM NAME:    SIMRA020
000300      * ORIGINAL AUTHOR: RON ACHTERBERG
000400      *
000500      * MAINTENANCE LOG
000600      * DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700      * --------- ------------  ---------------------------------------
000800      * 02/20/98 RON ACHTERBERG  CREATED - RIDE FILE PARSER, CALLED BY #TAG#CR4410RAC
000900      *                          SIMRA010 ONCE PER CANDIDATE RIDE FILE.
001000      * 04/02/98 RON ACHTERBERG  ADDED DUMMY INCIDENT (TYPE -5) SKIP. #TAG#CR4455RAC
001100      * 11/05/99 LINDA K TRAN    Y2K REVIEW - TIMESTAMPS ARE 13-DIGIT #TAG#CR4601LKT
001200      *                          EPOCH MILLISECONDS, NOT 2-DIGIT YEARS.
001300      *                          NO CHANGE REQUIRED. SIGNED OFF.
001400      * 07/14/00 DAVID QUINTERO  FIX: RIDE METADATA NOW CAPTURED FROM #TAG#CR4790DQ
001500      *                          FIRST INCIDENT ROW ONLY (REQ 4790).
001600      * 06/30/03 LINDA K TRAN    RAISED POINT/INCIDENT TABLE LIMITS, #TAG#CR5233LKT
001700      *                          SEE SIMRAT2 (REQ 5233).
001750      * 08/10/26 RON ACHTERBERG  FIX: PARTICIPANT/SCARY/DESCRIPTION    #TAG#CR6014RAC
001760      *                          FIELD NUMBERS WERE ONE COLUMN SHORT -
001770      *                          OTHER NEVER SET, SCOOTER MISREAD
001780      *                          (REQ 6014).
001790      * 08/10/26 RON ACHTERBERG  FIX: LON/X/Y/Z/ACC/GYRO A-B-C WENT    #TAG#CR6021RAC
001792      *                          STRAIGHT INTO NUMERIC PICS WITH NO
001794      *                          NUMERIC TEST AT 3100; KEY/LAT/LON/TS
001796      *                          ON INCIDENT ROWS HAD THE SAME HOLE AT
001798      *                          2200/2250 (REQ 6021).
001799      * 08/10/26 RON ACHTERBERG  UPSI-0 TRACE SWITCH NOW ACTUALLY     #TAG#CR6033RAC
001801      *                          WIRED INTO 2000 - WAS DECLARED AND
001802      *                          NEVER TESTED (REQ 6033).
001803      *===============================================================*
001900       IDENTIFICATION DIVISION.
002000       PROGRAM-ID.  SIMRA020.
002100       AUTHOR. RON ACHTERBERG.
002200       INSTALLATION. COBOL DEVELOPMENT CENTER.
002300       DATE-WRITTEN. 02/20/98.
002400       DATE-COMPILED.
002500       SECURITY. NON-CONFIDENTIAL.
002600      *===============================================================*
002700       ENVIRONMENT DIVISION.
002800      *---------------------------------------------------------------*
002900       CONFIGURATION SECTION.
003000      *---------------------------------------------------------------*
003100       SOURCE-COMPUTER. IBM-3081.
003200       OBJECT-COMPUTER. IBM-3081.
003300       SPECIAL-NAMES.
003400           CLASS NUMERIC-CLASS IS '0' THRU '9'
003500           UPSI-0 ON STATUS IS SIMRA-TRACE-ON.
003600      *---------------------------------------------------------------*
003700       INPUT-OUTPUT SECTION.
003800       FILE-CONTROL.
003900           SELECT RIDE-FILE ASSIGN TO WS-RIDE-FILENAME
004000             ORGANIZATION IS LINE SEQUENTIAL
004100             FILE STATUS  IS RIDE-FILE-STATUS.
004200      *===============================================================*
004300       DATA DIVISION.
004400      *---------------------------------------------------------------*
004500       FILE SECTION.
004600      *---------------------------------------------------------------*
004700       FD  RIDE-FILE
004800            RECORDING MODE IS V.
004900       01  RIDE-FILE-LINE                     PIC X(1200).
005000      *---------------------------------------------------------------*
005100       WORKING-STORAGE SECTION.
005150      *---------------------------------------------------------------*
005160       77  WS-RIDE-LINE-CTR                PIC 9(07) COMP VALUE ZERO.
005200      *---------------------------------------------------------------*
005300       01  WS-SWITCHES-MISC-FIELDS.
005400           05  RIDE-FILE-STATUS             PIC X(02).
005500               88  RIDE-FILE-OK                       VALUE '00'.
005600           05  RIDE-FILE-STATUS-NUM REDEFINES RIDE-FILE-STATUS
005700                                         PIC 9(02).
005800           05  RIDE-FILE-EOF-SW             PIC X(01) VALUE 'N'.
005900               88  RIDE-FILE-EOF                       VALUE 'Y'.
006000           05  WS-SECTION-SW                PIC X(01) VALUE '1'.
006100               88  WS-IN-INCIDENT-SECTION              VALUE '1'.
006200               88  WS-IN-POINT-SECTION                 VALUE '2'.
006300           05  WS-HEADER-SEEN-SW            PIC X(01) VALUE 'N'.
006400               88  WS-HEADER-SEEN                      VALUE 'Y'.
006500           05  WS-RIDE-META-SET-SW          PIC X(01) VALUE 'N'.
006600               88  WS-RIDE-META-SET                     VALUE 'Y'.
006700           05  WS-ROW-VALID-SW              PIC X(01) VALUE 'Y'.
006800               88  WS-ROW-VALID                         VALUE 'Y'.
006900           05  WS-HASH-FOUND-SW             PIC X(01) VALUE 'N'.
007000               88  WS-HASH-FOUND                        VALUE 'Y'.
007100           05  WS-HASH-SCAN-POS             PIC 9(04) COMP.
007200           05  FILLER                       PIC X(06).
007300      *---------------------------------------------------------------*
007400       01  WS-CSV-WORK-AREA.
007500           05  WS-CSV-FIELD-COUNT           PIC 9(02) COMP.
007600           05  WS-CSV-FIELD OCCURS 20 TIMES PIC X(1000).
007700           05  FILLER                       PIC X(06).
007800      *---------------------------------------------------------------*
007900       01  WS-POINT-SEQUENCE                PIC 9(06) COMP.
008000      *---------------------------------------------------------------*
008100      *    BIKE TYPE / PHONE LOCATION / INCIDENT TYPE DECODE TABLES
008200      *---------------------------------------------------------------*
008300       01  WS-BIKE-TYPE-CODE                PIC X(02).
008400       01  WS-PHONE-LOC-CODE                PIC X(02).
008500       01  WS-INCIDENT-CODE                 PIC S9(02).
008600      *---------------------------------------------------------------*
008700      *    TRACE/DISPLAY WORK AREA - SEQUENCE AND FIELD COUNT ARE HELD
008800      *    HERE IN BROKEN-DOWN AND ALPHANUMERIC FORM SO UPSI-0 DEBUG
008900      *    DISPLAYS DON'T HAVE TO POKE AT THE WORKING TABLES DIRECTLY.
009000      *---------------------------------------------------------------*
009100       01  WS-TRACE-WORK-AREA.
009200           05  WS-SEQ-DISPLAY                PIC 9(06).
009300           05  WS-SEQ-BREAKDOWN REDEFINES WS-SEQ-DISPLAY.
009400               10  WS-SEQ-HIGH               PIC 9(03).
009500               10  WS-SEQ-LOW                PIC 9(03).
009600           05  WS-FIELD-COUNT-DISPLAY        PIC 9(02).
009700           05  WS-FIELD-COUNT-ALPHA REDEFINES WS-FIELD-COUNT-DISPLAY
009800                                         PIC X(02).
009900           05  FILLER                        PIC X(10).
010000      *---------------------------------------------------------------*
010100       LINKAGE SECTION.
010200       COPY SIMRAT2.
010300      *===============================================================*
010400       PROCEDURE DIVISION USING WS-RIDE-FILENAME, WS-PARSE-RESULT-SW,
010500           WS-RIDE-WORK-AREA, WS-POINT-TABLE-SIZE, WS-POINT-TABLE,
010600           WS-INCIDENT-TABLE-SIZE, WS-INCIDENT-TABLE.
010700      *---------------------------------------------------------------*
010800       0000-MAIN-ROUTINE.
010900      *---------------------------------------------------------------*
011000           MOVE 0 TO WS-POINT-TABLE-SIZE WS-INCIDENT-TABLE-SIZE
011100                      WS-POINT-SEQUENCE.
011200           MOVE SPACE TO WS-RIDE-WORK-AREA.
011300           SET WS-IN-INCIDENT-SECTION TO TRUE.
011400           SET WS-HEADER-SEEN-SW TO 'N'.
011500           OPEN INPUT RIDE-FILE.
011600           IF  RIDE-FILE-OK
011700               PERFORM 1000-READ-RIDE-LINE
011800               PERFORM 2000-PROCESS-ONE-LINE
011900                   UNTIL RIDE-FILE-EOF
012000               PERFORM 4000-DERIVE-RIDE-VALUES
012100               SET WS-PARSE-OK TO TRUE
012200           ELSE
012300               SET WS-PARSE-FAILED TO TRUE
012330               EVALUATE RIDE-FILE-STATUS-NUM
012340                   WHEN 30 THRU 39
012350                       DISPLAY 'SIMRA020: OPEN FAILED, FILE NOT FOUND '
012360                           WS-RIDE-FILENAME ' STATUS ' RIDE-FILE-STATUS
012370                   WHEN OTHER
012380                       DISPLAY 'SIMRA020: OPEN FAILED ' WS-RIDE-FILENAME
012390                           ' STATUS ' RIDE-FILE-STATUS
012400               END-EVALUATE
012600           END-IF.
012700           CLOSE RIDE-FILE.
012800           GOBACK.
012900      *---------------------------------------------------------------*
013000       1000-READ-RIDE-LINE.
013100      *---------------------------------------------------------------*
013200           READ RIDE-FILE
013300               AT END
013400                   SET RIDE-FILE-EOF TO TRUE
013500           END-READ.
013510           IF  RIDE-FILE-OK
013520               ADD 1 TO WS-RIDE-LINE-CTR
013530           END-IF.
013600      *---------------------------------------------------------------*
013700       2000-PROCESS-ONE-LINE.
013800      *---------------------------------------------------------------*
013900      *    A LINE CONSISTING OF A SINGLE "#" VERSION TAG, OR A BLANK
014000      *    LINE, IS IGNORED WHEREVER IT APPEARS IN THE FILE.
014100      *---------------------------------------------------------------*
014200           IF  RIDE-FILE-LINE(1:6) = '======'
014300               SET WS-IN-POINT-SECTION TO TRUE
014400               SET WS-HEADER-SEEN-SW TO 'N'
014500           ELSE IF RIDE-FILE-LINE = SPACE
014600               CONTINUE
014700           ELSE
014800               PERFORM 2100-SPLIT-CSV-LINE
014900               PERFORM 2120-SCAN-FIELD1-FOR-HASH
015000               IF  WS-CSV-FIELD-COUNT = 1 AND WS-HASH-FOUND
015100                   CONTINUE
015200               ELSE
015300                   EVALUATE TRUE
015400                       WHEN WS-IN-INCIDENT-SECTION AND
015500                               WS-HEADER-SEEN-SW = 'N'
015600                           IF  WS-CSV-FIELD(1)(1:3) = 'key'
015700                               SET WS-HEADER-SEEN-SW TO 'Y'
015800                           END-IF
015900                       WHEN WS-IN-POINT-SECTION AND
016000                               WS-HEADER-SEEN-SW = 'N'
016100                           IF  WS-CSV-FIELD(1)(1:3) = 'lat' AND
016200                               WS-CSV-FIELD(2)(1:3) = 'lon'
016300                               SET WS-HEADER-SEEN-SW TO 'Y'
016400                           END-IF
016500                       WHEN WS-IN-INCIDENT-SECTION
016600                           PERFORM 2200-PROCESS-INCIDENT-ROW
016700                               THRU 2200-EXIT
016800                       WHEN WS-IN-POINT-SECTION
016900                           PERFORM 3000-PROCESS-POINT-ROW
017000                               THRU 3000-EXIT
017100                   END-EVALUATE
017200               END-IF
017300           END-IF.
017310           IF  SIMRA-TRACE-ON AND WS-CSV-FIELD-COUNT > 0
017320               MOVE WS-POINT-SEQUENCE TO WS-SEQ-DISPLAY
017330               MOVE WS-CSV-FIELD-COUNT TO WS-FIELD-COUNT-DISPLAY
017340               IF  WS-CSV-FIELD(1)(1:1) IS NUMERIC-CLASS
017350                   DISPLAY 'SIMRA020 TRACE: DATA ROW, SEQ-HI='
017360                       WS-SEQ-HIGH ' SEQ-LO=' WS-SEQ-LOW
017370                       ' FIELDS=' WS-FIELD-COUNT-ALPHA
017380               ELSE
017390                   DISPLAY 'SIMRA020 TRACE: HEADER/TEXT ROW, SEQ-HI='
017400                       WS-SEQ-HIGH ' SEQ-LO=' WS-SEQ-LOW
017410                       ' FIELDS=' WS-FIELD-COUNT-ALPHA
017420               END-IF
017430           END-IF.
017440           PERFORM 1000-READ-RIDE-LINE.
017500      *---------------------------------------------------------------*
017600       2120-SCAN-FIELD1-FOR-HASH.
017700      *---------------------------------------------------------------*
017800      *    VERSION-TAG LINES LIKE "58#2" ARE A SINGLE CSV FIELD
017900      *    CONTAINING A "#" - DETECTED HERE BY A POSITION SCAN SO NO
018000      *    INTRINSIC STRING FUNCTION IS NEEDED.
018100      *---------------------------------------------------------------*
018200           SET WS-HASH-FOUND-SW TO 'N'.
018300           PERFORM 2121-CHECK-ONE-HASH-POS THRU 2121-EXIT
018400               VARYING WS-HASH-SCAN-POS FROM 1 BY 1
018500                   UNTIL WS-HASH-SCAN-POS > 1000.
018600      *---------------------------------------------------------------*
018700       2121-CHECK-ONE-HASH-POS.
018800      *---------------------------------------------------------------*
018900           IF  WS-CSV-FIELD(1)(WS-HASH-SCAN-POS:1) = '#'
019000               SET WS-HASH-FOUND TO TRUE
019100           END-IF.
019200       2121-EXIT.
019300           EXIT.
019400      *---------------------------------------------------------------*
019500       2100-SPLIT-CSV-LINE.
019600      *---------------------------------------------------------------*
019700           MOVE SPACE TO WS-CSV-FIELD-COUNT.
019800           MOVE ALL SPACE TO WS-CSV-FIELD(1) WS-CSV-FIELD(2)
019900               WS-CSV-FIELD(3) WS-CSV-FIELD(4) WS-CSV-FIELD(5)
020000               WS-CSV-FIELD(6) WS-CSV-FIELD(7) WS-CSV-FIELD(8)
020100               WS-CSV-FIELD(9) WS-CSV-FIELD(10) WS-CSV-FIELD(11)
020200               WS-CSV-FIELD(12) WS-CSV-FIELD(13) WS-CSV-FIELD(14)
020300               WS-CSV-FIELD(15) WS-CSV-FIELD(16) WS-CSV-FIELD(17)
020400               WS-CSV-FIELD(18) WS-CSV-FIELD(19) WS-CSV-FIELD(20).
020500           UNSTRING RIDE-FILE-LINE DELIMITED BY ','
020600               INTO WS-CSV-FIELD(1)  WS-CSV-FIELD(2)  WS-CSV-FIELD(3)
020700                    WS-CSV-FIELD(4)  WS-CSV-FIELD(5)  WS-CSV-FIELD(6)
020800                    WS-CSV-FIELD(7)  WS-CSV-FIELD(8)  WS-CSV-FIELD(9)
020900                    WS-CSV-FIELD(10) WS-CSV-FIELD(11) WS-CSV-FIELD(12)
021000                    WS-CSV-FIELD(13) WS-CSV-FIELD(14) WS-CSV-FIELD(15)
021100                    WS-CSV-FIELD(16) WS-CSV-FIELD(17) WS-CSV-FIELD(18)
021200                    WS-CSV-FIELD(19) WS-CSV-FIELD(20)
021300               TALLYING IN WS-CSV-FIELD-COUNT.
021400      *---------------------------------------------------------------*
021500       2200-PROCESS-INCIDENT-ROW.
021600      *---------------------------------------------------------------*
021700      *    ROWS WITH FEWER THAN 9 FIELDS ARE IGNORED ENTIRELY.
021750      *    08/10/26 RAC  KEY/LAT/LON/TIMESTAMP NOW NUMERIC-TESTED AT   #TAG#CR6021RAC
021760      *              2205 BEFORE THE ROW IS BUILT, THE SAME AS A
021770      *              POINT ROW IS AT 3100 (REQ 6021).
021800      *---------------------------------------------------------------*
021900           IF  WS-CSV-FIELD-COUNT < 9
022000               GO TO 2200-EXIT
022100           END-IF.
022200           SET WS-ROW-VALID TO TRUE.
022210           PERFORM 2205-VALIDATE-INCIDENT-ROW.
022220           IF  NOT WS-ROW-VALID
022230               GO TO 2200-EXIT
022240           END-IF.
022300           PERFORM 2210-CAPTURE-RIDE-META THRU 2210-EXIT.
022400           IF  WS-CSV-FIELD(9) = SPACE
022500               GO TO 2200-EXIT
022600           END-IF.
022700           MOVE WS-CSV-FIELD(9) TO WS-INCIDENT-CODE.
022800           IF  WS-INCIDENT-CODE NUMERIC
022900               IF  WS-INCIDENT-CODE = -5
023000                   GO TO 2200-EXIT
023100               END-IF
023200           ELSE
023300               GO TO 2200-EXIT
023400           END-IF.
023500           PERFORM 2250-BUILD-INCIDENT-ENTRY THRU 2250-EXIT.
023600       2200-EXIT.
023700           EXIT.
023710      *---------------------------------------------------------------*
023720       2205-VALIDATE-INCIDENT-ROW.
023730      *---------------------------------------------------------------*
023740           IF  WS-CSV-FIELD(1) NOT = SPACE AND
023750               WS-CSV-FIELD(1) NOT NUMERIC AND
023760               WS-CSV-FIELD(1)(1:1) NOT = '-'
023770               MOVE 'N' TO WS-ROW-VALID-SW
023780           END-IF.
023790           IF  WS-CSV-FIELD(2) NOT = SPACE AND
023800               WS-CSV-FIELD(2) NOT NUMERIC AND
023810               WS-CSV-FIELD(2)(1:1) NOT = '-'
023820               MOVE 'N' TO WS-ROW-VALID-SW
023830           END-IF.
023840           IF  WS-CSV-FIELD(3) NOT = SPACE AND
023850               WS-CSV-FIELD(3) NOT NUMERIC AND
023860               WS-CSV-FIELD(3)(1:1) NOT = '-'
023870               MOVE 'N' TO WS-ROW-VALID-SW
023880           END-IF.
023890           IF  WS-CSV-FIELD(4) NOT = SPACE AND
023900               WS-CSV-FIELD(4) NOT NUMERIC
023910               MOVE 'N' TO WS-ROW-VALID-SW
023920           END-IF.
023930      *---------------------------------------------------------------*
023940       2210-CAPTURE-RIDE-META.
024000      *---------------------------------------------------------------*
024100           IF  WS-RIDE-META-SET-SW = 'Y'
024200               GO TO 2210-EXIT
024300           END-IF.
024400           IF  WS-CSV-FIELD(5) NOT = SPACE
024500               MOVE WS-CSV-FIELD(5) TO WS-BIKE-TYPE-CODE
024600               PERFORM 2220-DECODE-BIKE-TYPE
024700           END-IF.
024800           IF  WS-CSV-FIELD(6) = '1'
024900               MOVE 'Y' TO WS-RIDE-CHILD-TRANSPORT OF WS-RIDE-WORK-AREA
025000           ELSE
025100               MOVE 'N' TO WS-RIDE-CHILD-TRANSPORT OF WS-RIDE-WORK-AREA
025200           END-IF.
025300           IF  WS-CSV-FIELD(7) = '1'
025400               MOVE 'Y' TO WS-RIDE-TRAILER OF WS-RIDE-WORK-AREA
025500           ELSE
025600               MOVE 'N' TO WS-RIDE-TRAILER OF WS-RIDE-WORK-AREA
025700           END-IF.
025800           IF  WS-CSV-FIELD(8) NOT = SPACE
025900               MOVE WS-CSV-FIELD(8) TO WS-PHONE-LOC-CODE
026000               PERFORM 2230-DECODE-PHONE-LOCATION
026100           END-IF.
026200           SET WS-RIDE-META-SET TO TRUE.
026300       2210-EXIT.
026400           EXIT.
026500      *---------------------------------------------------------------*
026600       2220-DECODE-BIKE-TYPE.
026700      *---------------------------------------------------------------*
026800           EVALUATE WS-BIKE-TYPE-CODE
026900               WHEN '0' MOVE 'NOT_CHOSEN'          TO
027000                            WS-RIDE-BIKE-TYPE OF WS-RIDE-WORK-AREA
027100               WHEN '1' MOVE 'CITY_TREKKING_BIKE'  TO
027200                            WS-RIDE-BIKE-TYPE OF WS-RIDE-WORK-AREA
027300               WHEN '2' MOVE 'ROAD_RACING_BIKE'    TO
027400                            WS-RIDE-BIKE-TYPE OF WS-RIDE-WORK-AREA
027500               WHEN '3' MOVE 'E_BIKE'              TO
027600                            WS-RIDE-BIKE-TYPE OF WS-RIDE-WORK-AREA
027700               WHEN '4' MOVE 'RECUMBENT_BICYCLE'   TO
027800                            WS-RIDE-BIKE-TYPE OF WS-RIDE-WORK-AREA
027900               WHEN '5' MOVE 'FREIGHT_BICYCLE'     TO
028000                            WS-RIDE-BIKE-TYPE OF WS-RIDE-WORK-AREA
028100               WHEN '6' MOVE 'TANDEM_BICYCLE'      TO
028200                            WS-RIDE-BIKE-TYPE OF WS-RIDE-WORK-AREA
028300               WHEN '7' MOVE 'MOUNTAIN_BIKE'       TO
028400                            WS-RIDE-BIKE-TYPE OF WS-RIDE-WORK-AREA
028500               WHEN '8' MOVE 'OTHER'               TO
028600                            WS-RIDE-BIKE-TYPE OF WS-RIDE-WORK-AREA
028700               WHEN OTHER MOVE 'NOT_CHOSEN'        TO
028800                            WS-RIDE-BIKE-TYPE OF WS-RIDE-WORK-AREA
028900           END-EVALUATE.
029000      *---------------------------------------------------------------*
029100       2230-DECODE-PHONE-LOCATION.
029200      *---------------------------------------------------------------*
029300           EVALUATE WS-PHONE-LOC-CODE
029400               WHEN '0' MOVE 'POCKET'        TO
029500                            WS-RIDE-PHONE-LOCATION OF WS-RIDE-WORK-AREA
029600               WHEN '1' MOVE 'HANDLEBAR'     TO
029700                            WS-RIDE-PHONE-LOCATION OF WS-RIDE-WORK-AREA
029800               WHEN '2' MOVE 'JACKET_POCKET' TO
029900                            WS-RIDE-PHONE-LOCATION OF WS-RIDE-WORK-AREA
030000               WHEN '3' MOVE 'HAND'          TO
030100                            WS-RIDE-PHONE-LOCATION OF WS-RIDE-WORK-AREA
030200               WHEN '4' MOVE 'BASKET'        TO
030300                            WS-RIDE-PHONE-LOCATION OF WS-RIDE-WORK-AREA
030400               WHEN '5' MOVE 'BAG'           TO
030500                            WS-RIDE-PHONE-LOCATION OF WS-RIDE-WORK-AREA
030600               WHEN '6' MOVE 'OTHER'         TO
030700                            WS-RIDE-PHONE-LOCATION OF WS-RIDE-WORK-AREA
030800               WHEN OTHER MOVE 'OTHER'       TO
030900                            WS-RIDE-PHONE-LOCATION OF WS-RIDE-WORK-AREA
031000           END-EVALUATE.
031100      *---------------------------------------------------------------*
031200       2240-DECODE-INCIDENT-TYPE.
031300      *---------------------------------------------------------------*
031400           EVALUATE WS-INCIDENT-CODE
031500               WHEN 0 MOVE 'NOTHING'        TO
031600                          WSI-INCIDENT-TYPE(WS-INCIDENT-TABLE-SIZE)
031700               WHEN 1 MOVE 'CLOSE_PASS'     TO
031800                          WSI-INCIDENT-TYPE(WS-INCIDENT-TABLE-SIZE)
031900               WHEN 2 MOVE 'PULLING_IN_OUT' TO
032000                          WSI-INCIDENT-TYPE(WS-INCIDENT-TABLE-SIZE)
032100               WHEN 3 MOVE 'NEAR_HOOK'      TO
032200                          WSI-INCIDENT-TYPE(WS-INCIDENT-TABLE-SIZE)
032300               WHEN 4 MOVE 'HEAD_ON'        TO
032400                          WSI-INCIDENT-TYPE(WS-INCIDENT-TABLE-SIZE)
032500               WHEN 5 MOVE 'TAILGATING'     TO
032600                          WSI-INCIDENT-TYPE(WS-INCIDENT-TABLE-SIZE)
032700               WHEN 6 MOVE 'NEAR_DOORING'   TO
032800                          WSI-INCIDENT-TYPE(WS-INCIDENT-TABLE-SIZE)
032900               WHEN 7 MOVE 'DODGING'        TO
033000                          WSI-INCIDENT-TYPE(WS-INCIDENT-TABLE-SIZE)
033100               WHEN 8 MOVE 'OTHER'          TO
033200                          WSI-INCIDENT-TYPE(WS-INCIDENT-TABLE-SIZE)
033300               WHEN OTHER MOVE 'NOTHING'    TO
033400                          WSI-INCIDENT-TYPE(WS-INCIDENT-TABLE-SIZE)
033500           END-EVALUATE.
033600      *---------------------------------------------------------------*
033700       2250-BUILD-INCIDENT-ENTRY.
033800      *---------------------------------------------------------------*
033900           IF  WS-INCIDENT-TABLE-SIZE >= 500
034000               DISPLAY 'SIMRA020: INCIDENT TABLE FULL, ROW DROPPED'
034100               GO TO 2250-EXIT
034200           END-IF.
034300           ADD 1 TO WS-INCIDENT-TABLE-SIZE.
034400           MOVE WS-CSV-FIELD(1) TO WSI-KEY(WS-INCIDENT-TABLE-SIZE).
034500           MOVE 'N' TO WSI-LAT-PRESENT(WS-INCIDENT-TABLE-SIZE)
034600                       WSI-LON-PRESENT(WS-INCIDENT-TABLE-SIZE)
034700                       WSI-TIMESTAMP-PRESENT(WS-INCIDENT-TABLE-SIZE).
034800           IF  WS-CSV-FIELD(2) NOT = SPACE AND
034900               WS-CSV-FIELD(3) NOT = SPACE
035000               MOVE WS-CSV-FIELD(2) TO
035100                   WSI-LAT(WS-INCIDENT-TABLE-SIZE)
035200               MOVE WS-CSV-FIELD(3) TO
035300                   WSI-LON(WS-INCIDENT-TABLE-SIZE)
035400               MOVE 'Y' TO WSI-LAT-PRESENT(WS-INCIDENT-TABLE-SIZE)
035500                           WSI-LON-PRESENT(WS-INCIDENT-TABLE-SIZE)
035600           END-IF.
035700           IF  WS-CSV-FIELD(4) NOT = SPACE
035800               MOVE WS-CSV-FIELD(4) TO
035900                   WSI-TIMESTAMP(WS-INCIDENT-TABLE-SIZE)
036000               MOVE 'Y' TO WSI-TIMESTAMP-PRESENT(WS-INCIDENT-TABLE-SIZE)
036100           END-IF.
036200           PERFORM 2240-DECODE-INCIDENT-TYPE.
036300           MOVE SPACE TO WSI-SCARY(WS-INCIDENT-TABLE-SIZE).
036400           IF  WS-CSV-FIELD-COUNT >= 19
036500               IF  WS-CSV-FIELD(19) = '1'
036600                   MOVE 'Y' TO WSI-SCARY(WS-INCIDENT-TABLE-SIZE)
036700               ELSE
036800                   MOVE 'N' TO WSI-SCARY(WS-INCIDENT-TABLE-SIZE)
036900               END-IF
037000           END-IF.
037100           PERFORM 2260-BUILD-PARTICIPANT-FLAGS.
037200           MOVE SPACE TO WSI-DESCRIPTION(WS-INCIDENT-TABLE-SIZE).
037300           IF  WS-CSV-FIELD-COUNT >= 20
037400               MOVE WS-CSV-FIELD(20)(1:200) TO
037500                   WSI-DESCRIPTION(WS-INCIDENT-TABLE-SIZE)
037600           END-IF.
037700       2250-EXIT.
037800           EXIT.
037900      *---------------------------------------------------------------*
038000       2260-BUILD-PARTICIPANT-FLAGS.
038100      *---------------------------------------------------------------*
038200      *    FIELDS 10 THRU 18: BUS, CYCLIST, PEDESTRIAN, DELIVERY VAN,
038300      *    TRUCK, MOTORCYCLE, CAR, TAXI, OTHER.  FIELD 21: SCOOTER.
038400      *    A FLAG BEYOND THE ROW'S ACTUAL WIDTH IS TREATED AS ABSENT.
038450      *    08/10/26 RAC  FIELD NUMBERS WERE ONE SHORT OF THE ROW'S   #TAG#CR6014RAC
038460      *              OWN 0-BASED LAYOUT - OTHER WAS NEVER SET AND
038470      *              SCOOTER READ THE WRONG COLUMN.  REQ 6014.
038500      *---------------------------------------------------------------*
038600           MOVE 'N' TO WSI-PART-BUS(WS-INCIDENT-TABLE-SIZE)
038700                       WSI-PART-CYCLIST(WS-INCIDENT-TABLE-SIZE)
038800                       WSI-PART-PEDESTRIAN(WS-INCIDENT-TABLE-SIZE)
038900                       WSI-PART-DELIVERY-VAN(WS-INCIDENT-TABLE-SIZE)
039000                       WSI-PART-TRUCK(WS-INCIDENT-TABLE-SIZE)
039100                       WSI-PART-MOTORCYCLE(WS-INCIDENT-TABLE-SIZE)
039200                       WSI-PART-CAR(WS-INCIDENT-TABLE-SIZE)
039300                       WSI-PART-TAXI(WS-INCIDENT-TABLE-SIZE)
039400                       WSI-PART-OTHER(WS-INCIDENT-TABLE-SIZE)
039500                       WSI-PART-SCOOTER(WS-INCIDENT-TABLE-SIZE).
039600           IF  WS-CSV-FIELD-COUNT >= 9  AND WS-CSV-FIELD(9) = '1'
039700               CONTINUE
039800           END-IF.
039900           IF  WS-CSV-FIELD-COUNT >= 10 AND WS-CSV-FIELD(10) = '1'
040000               MOVE 'Y' TO WSI-PART-BUS(WS-INCIDENT-TABLE-SIZE)
040100           END-IF.
040200           IF  WS-CSV-FIELD-COUNT >= 11 AND WS-CSV-FIELD(11) = '1'
040300               MOVE 'Y' TO WSI-PART-CYCLIST(WS-INCIDENT-TABLE-SIZE)
040400           END-IF.
040500           IF  WS-CSV-FIELD-COUNT >= 12 AND WS-CSV-FIELD(12) = '1'
040600               MOVE 'Y' TO WSI-PART-PEDESTRIAN(WS-INCIDENT-TABLE-SIZE)
040700           END-IF.
040800           IF  WS-CSV-FIELD-COUNT >= 13 AND WS-CSV-FIELD(13) = '1'
040900               MOVE 'Y' TO WSI-PART-DELIVERY-VAN(WS-INCIDENT-TABLE-SIZE)
041000           END-IF.
041100           IF  WS-CSV-FIELD-COUNT >= 14 AND WS-CSV-FIELD(14) = '1'
041200               MOVE 'Y' TO WSI-PART-TRUCK(WS-INCIDENT-TABLE-SIZE)
041300           END-IF.
041400           IF  WS-CSV-FIELD-COUNT >= 15 AND WS-CSV-FIELD(15) = '1'
041500               MOVE 'Y' TO WSI-PART-MOTORCYCLE(WS-INCIDENT-TABLE-SIZE)
041600           END-IF.
041700           IF  WS-CSV-FIELD-COUNT >= 16 AND WS-CSV-FIELD(16) = '1'
041800               MOVE 'Y' TO WSI-PART-CAR(WS-INCIDENT-TABLE-SIZE)
041900           END-IF.
042000           IF  WS-CSV-FIELD-COUNT >= 17 AND WS-CSV-FIELD(17) = '1'
042100               MOVE 'Y' TO WSI-PART-TAXI(WS-INCIDENT-TABLE-SIZE)
042200           END-IF.
042210           IF  WS-CSV-FIELD-COUNT >= 18 AND WS-CSV-FIELD(18) = '1'
042220               MOVE 'Y' TO WSI-PART-OTHER(WS-INCIDENT-TABLE-SIZE)
042230           END-IF.
042300           IF  WS-CSV-FIELD-COUNT >= 21 AND WS-CSV-FIELD(21) = '1'
042400               MOVE 'Y' TO WSI-PART-SCOOTER(WS-INCIDENT-TABLE-SIZE)
042500           END-IF.
042600      *---------------------------------------------------------------*
042700       3000-PROCESS-POINT-ROW.
042800      *---------------------------------------------------------------*
042900      *    ROWS WITH FEWER THAN 6 FIELDS ARE IGNORED ENTIRELY; THE
043000      *    SEQUENCE NUMBER IS STILL CONSUMED FOR A DISCARDED ROW.
043100      *---------------------------------------------------------------*
043200           ADD 1 TO WS-POINT-SEQUENCE.
043300           IF  WS-CSV-FIELD-COUNT < 6
043400               GO TO 3000-EXIT
043500           END-IF.
043600           PERFORM 3100-VALIDATE-POINT-ROW.
043700           IF  WS-ROW-VALID
043800               PERFORM 3200-BUILD-POINT-ENTRY THRU 3200-EXIT
043900           END-IF.
044000       3000-EXIT.
044100           EXIT.
044200      *---------------------------------------------------------------*
044300       3100-VALIDATE-POINT-ROW.
044320      *---------------------------------------------------------------*
044330      *    08/10/26 RAC  ONLY LAT AND TS WERE EVER CHECKED HERE -    #TAG#CR6021RAC
044340      *              LON, X/Y/Z, ACC AND GYRO A/B/C WENT STRAIGHT
044350      *              INTO NUMERIC PICS WITH NO GUARD AT ALL.  A BAD
044360      *              VALUE IN ANY ONE OF THEM NOW DROPS THE ROW THE
044370      *              SAME AS A BAD LAT OR TS DOES (REQ 6021).
044400      *---------------------------------------------------------------*
044500           SET WS-ROW-VALID TO TRUE.
044600           IF  WS-CSV-FIELD(1) NOT = SPACE AND
044700               WS-CSV-FIELD(1) NOT NUMERIC AND
044800               WS-CSV-FIELD(1)(1:1) NOT = '-'
044900               MOVE 'N' TO WS-ROW-VALID-SW
045000           END-IF.
045010           IF  WS-CSV-FIELD(2) NOT = SPACE AND
045020               WS-CSV-FIELD(2) NOT NUMERIC AND
045030               WS-CSV-FIELD(2)(1:1) NOT = '-'
045040               MOVE 'N' TO WS-ROW-VALID-SW
045050           END-IF.
045060           IF  WS-CSV-FIELD(3) NOT = SPACE AND
045070               WS-CSV-FIELD(3) NOT NUMERIC AND
045080               WS-CSV-FIELD(3)(1:1) NOT = '-'
045090               MOVE 'N' TO WS-ROW-VALID-SW
045100           END-IF.
045110           IF  WS-CSV-FIELD(4) NOT = SPACE AND
045120               WS-CSV-FIELD(4) NOT NUMERIC AND
045130               WS-CSV-FIELD(4)(1:1) NOT = '-'
045140               MOVE 'N' TO WS-ROW-VALID-SW
045150           END-IF.
045160           IF  WS-CSV-FIELD(5) NOT = SPACE AND
045170               WS-CSV-FIELD(5) NOT NUMERIC AND
045180               WS-CSV-FIELD(5)(1:1) NOT = '-'
045190               MOVE 'N' TO WS-ROW-VALID-SW
045200           END-IF.
045210           IF  WS-CSV-FIELD(6) NOT = SPACE AND
045220               WS-CSV-FIELD(6) NOT NUMERIC
045230               MOVE 'N' TO WS-ROW-VALID-SW
045240           END-IF.
045250           IF  WS-CSV-FIELD-COUNT >= 7 AND
045260               WS-CSV-FIELD(7) NOT = SPACE AND
045270               WS-CSV-FIELD(7) NOT NUMERIC AND
045280               WS-CSV-FIELD(7)(1:1) NOT = '-'
045290               MOVE 'N' TO WS-ROW-VALID-SW
045300           END-IF.
045310           IF  WS-CSV-FIELD-COUNT > 9
045320               IF  WS-CSV-FIELD(8) NOT = SPACE AND
045330                   WS-CSV-FIELD(8) NOT NUMERIC AND
045340                   WS-CSV-FIELD(8)(1:1) NOT = '-'
045350                   MOVE 'N' TO WS-ROW-VALID-SW
045360               END-IF
045370               IF  WS-CSV-FIELD(9) NOT = SPACE AND
045380                   WS-CSV-FIELD(9) NOT NUMERIC AND
045390                   WS-CSV-FIELD(9)(1:1) NOT = '-'
045400                   MOVE 'N' TO WS-ROW-VALID-SW
045410               END-IF
045420               IF  WS-CSV-FIELD(10) NOT = SPACE AND
045430                   WS-CSV-FIELD(10) NOT NUMERIC AND
045440                   WS-CSV-FIELD(10)(1:1) NOT = '-'
045450                   MOVE 'N' TO WS-ROW-VALID-SW
045460               END-IF
045470           END-IF.
045480      *---------------------------------------------------------------*
045600       3200-BUILD-POINT-ENTRY.
045700      *---------------------------------------------------------------*
045800           IF  WS-POINT-TABLE-SIZE >= 5000
045900               DISPLAY 'SIMRA020: POINT TABLE FULL, ROW DROPPED'
046000               GO TO 3200-EXIT
046100           END-IF.
046200           ADD 1 TO WS-POINT-TABLE-SIZE.
046300           MOVE WS-POINT-SEQUENCE TO WSP-SEQUENCE(WS-POINT-TABLE-SIZE).
046400           MOVE 'N' TO WSP-LAT-PRESENT(WS-POINT-TABLE-SIZE)
046500                       WSP-LON-PRESENT(WS-POINT-TABLE-SIZE)
046600                       WSP-ACCEL-X-PRESENT(WS-POINT-TABLE-SIZE)
046700                       WSP-ACCEL-Y-PRESENT(WS-POINT-TABLE-SIZE)
046800                       WSP-ACCEL-Z-PRESENT(WS-POINT-TABLE-SIZE)
046900                       WSP-TIMESTAMP-PRESENT(WS-POINT-TABLE-SIZE)
047000                       WSP-GPS-ACCURACY-PRESENT(WS-POINT-TABLE-SIZE)
047100                       WSP-GYRO-A-PRESENT(WS-POINT-TABLE-SIZE)
047200                       WSP-GYRO-B-PRESENT(WS-POINT-TABLE-SIZE)
047300                       WSP-GYRO-C-PRESENT(WS-POINT-TABLE-SIZE).
047400           IF  WS-CSV-FIELD(1) NOT = SPACE AND
047500               WS-CSV-FIELD(2) NOT = SPACE
047600               MOVE WS-CSV-FIELD(1) TO WSP-LAT(WS-POINT-TABLE-SIZE)
047700               MOVE WS-CSV-FIELD(2) TO WSP-LON(WS-POINT-TABLE-SIZE)
047800               MOVE 'Y' TO WSP-LAT-PRESENT(WS-POINT-TABLE-SIZE)
047900                           WSP-LON-PRESENT(WS-POINT-TABLE-SIZE)
048000           END-IF.
048100           IF  WS-CSV-FIELD(3) NOT = SPACE
048200               MOVE WS-CSV-FIELD(3) TO WSP-ACCEL-X(WS-POINT-TABLE-SIZE)
048300               MOVE 'Y' TO WSP-ACCEL-X-PRESENT(WS-POINT-TABLE-SIZE)
048400           END-IF.
048500           IF  WS-CSV-FIELD(4) NOT = SPACE
048600               MOVE WS-CSV-FIELD(4) TO WSP-ACCEL-Y(WS-POINT-TABLE-SIZE)
048700               MOVE 'Y' TO WSP-ACCEL-Y-PRESENT(WS-POINT-TABLE-SIZE)
048800           END-IF.
048900           IF  WS-CSV-FIELD(5) NOT = SPACE
049000               MOVE WS-CSV-FIELD(5) TO WSP-ACCEL-Z(WS-POINT-TABLE-SIZE)
049100               MOVE 'Y' TO WSP-ACCEL-Z-PRESENT(WS-POINT-TABLE-SIZE)
049200           END-IF.
049300           IF  WS-CSV-FIELD(6) NOT = SPACE
049400               MOVE WS-CSV-FIELD(6) TO WSP-TIMESTAMP(WS-POINT-TABLE-SIZE)
049500               MOVE 'Y' TO WSP-TIMESTAMP-PRESENT(WS-POINT-TABLE-SIZE)
049600           END-IF.
049700           IF  WS-CSV-FIELD-COUNT >= 7 AND
049800               WS-CSV-FIELD(7) NOT = SPACE
049900               MOVE WS-CSV-FIELD(7) TO
050000                   WSP-GPS-ACCURACY(WS-POINT-TABLE-SIZE)
050100               MOVE 'Y' TO WSP-GPS-ACCURACY-PRESENT(WS-POINT-TABLE-SIZE)
050200           END-IF.
050300           IF  WS-CSV-FIELD-COUNT > 9
050400               IF  WS-CSV-FIELD(8) NOT = SPACE
050500                   MOVE WS-CSV-FIELD(8) TO
050600                       WSP-GYRO-A(WS-POINT-TABLE-SIZE)
050700                   MOVE 'Y' TO WSP-GYRO-A-PRESENT(WS-POINT-TABLE-SIZE)
050800               END-IF
050900               IF  WS-CSV-FIELD(9) NOT = SPACE
051000                   MOVE WS-CSV-FIELD(9) TO
051100                       WSP-GYRO-B(WS-POINT-TABLE-SIZE)
051200                   MOVE 'Y' TO WSP-GYRO-B-PRESENT(WS-POINT-TABLE-SIZE)
051300               END-IF
051400               IF  WS-CSV-FIELD(10) NOT = SPACE
051500                   MOVE WS-CSV-FIELD(10) TO
051600                       WSP-GYRO-C(WS-POINT-TABLE-SIZE)
051700                   MOVE 'Y' TO WSP-GYRO-C-PRESENT(WS-POINT-TABLE-SIZE)
051800               END-IF
051900           END-IF.
052000       3200-EXIT.
052100           EXIT.
052200      *---------------------------------------------------------------*
052300       4000-DERIVE-RIDE-VALUES.
052400      *---------------------------------------------------------------*
052500      *    START/END TIME COME FROM THE FIRST AND LAST PARSED POINT
052600      *    IN FILE ORDER.  THE RAW TRAJECTORY ITSELF IS NOT CARRIED
052700      *    FORWARD HERE - SIMRA030 REBUILDS IT FROM VALID POINTS.
052800      *---------------------------------------------------------------*
052900           IF  WS-POINT-TABLE-SIZE > 0
053000               MOVE WSP-TIMESTAMP(1) TO
053100                   WS-RIDE-START-TIME OF WS-RIDE-WORK-AREA
053200               MOVE WSP-TIMESTAMP(WS-POINT-TABLE-SIZE) TO
053300                   WS-RIDE-END-TIME OF WS-RIDE-WORK-AREA
053400           END-IF.
