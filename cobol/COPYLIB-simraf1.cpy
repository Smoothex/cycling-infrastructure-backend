000100      *------------------------------------------------------------*
000200      * SIMRAF1   RIDE OUTPUT MASTER RECORD (ONE ROW PER IMPORTED RIDE)
000300      * MAINTENANCE LOG
000400      * 02/11/98 RAC  ORIGINAL LAYOUT FOR RIDE IMPORT PROJECT   #TAG#CR4410RAC
000500      * 09/02/99 RAC  Y2K - TIMESTAMPS CARRIED AS 13-DIGIT EPOCH #TAG#CR4601RAC
000600      *              MILLISECONDS, NO 2-DIGIT YEAR FIELDS HERE.
000700      * 06/30/03 LKT  ADDED INCIDENT-COUNT TO RIDE MASTER  #TAG#CR5233LKT
000800      * 06/30/03 LKT  SPLIT POINT/INCIDENT LAYOUTS OUT TO  #TAG#CR5233LKT
000900      *              OWN COPYBOOKS (SIMRAF3/SIMRAF4) - REQ 5233.
001000      *------------------------------------------------------------*
001100       01  SIMRA-RIDE-MASTER.
001200           05  RM-RIDE-ID                     PIC 9(06).
001300           05  RM-FILENAME                    PIC X(60).
001400           05  RM-BIKE-TYPE                   PIC X(20).
001500           05  RM-CHILD-TRANSPORT             PIC X(01).
001600           05  RM-TRAILER                     PIC X(01).
001700           05  RM-PHONE-LOCATION              PIC X(14).
001800           05  RM-START-TIME                  PIC 9(13).
001900           05  RM-END-TIME                    PIC 9(13).
002000           05  RM-POINT-COUNT                 PIC 9(06).
002100           05  RM-INCIDENT-COUNT               PIC 9(04).
002200           05  FILLER                         PIC X(12).
