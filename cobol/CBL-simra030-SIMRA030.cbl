000100      *===============================================================*
000200      * PROGRAM NAME:    SIMRA030
000300      * ORIGINAL AUTHOR: RON ACHTERBERG
000400      *
000500      * MAINTENANCE LOG
000600      * DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700      * --------- ------------  ---------------------------------------
000800      * 03/11/98 RON ACHTERBERG  CREATED - MAP MATCHING POST-PROC. #TAG#CR4420RAC
000900      *                          RUN AFTER SIMRA010 HAS LOADED A BATCH
001000      *                          OF RIDES.  SELECTS VALID POINTS, SORTS
001100      *                          THEM, SNAPS THE MATCHED EDGE LIST ONTO
001200      *                          A TRAJECTORY, AND POSTS SEGMENT USAGE.
001300      * 04/06/98 RON ACHTERBERG  ADDED MINIMUM-2-VALID-POINTS SKIP #TAG#CR4431RAC
001400      *                          THE MATCH-FAILED WARNING LINE.
001500      * 11/05/99 LINDA K TRAN    Y2K REVIEW - TIMESTAMPS ARE 13-DIGIT #TAG#CR4601LKT
001600      *                          EPOCH MILLISECONDS.  NO CHANGE
001700      *                          REQUIRED. SIGNED OFF.
001800      * 07/09/00 DAVID QUINTERO  NEAREST-NAME FALLBACK WIRED THROUGH #TAG#CR4810DQ
001900      *                          TO SIMRARD (REQ 4810) - SEE 7200.
002000      * 06/30/03 LINDA K TRAN    SORTED-POINT WORK FILE RAISED TO #TAG#CR5233LKT
002100      *                          5000 POINTS/RIDE, EDGE TABLE TO 50
002200      *                          EDGES/RIDE (REQ 5233).
002250      * 08/10/26 RON ACHTERBERG  FIX: FIRST TRAVERSAL OF A SEGMENT WAS #TAG#CR6014RAC
002260      *                          POSTED AS ZERO USES INSTEAD OF ONE -
002270      *                          USAGE-COUNT NOW SET TO 1 ON CREATE
002280      *                          (REQ 6014).
002290      * 08/10/26 RON ACHTERBERG  UPSI-0 TRACE SWITCH NOW ACTUALLY     #TAG#CR6033RAC
002292      *                          WIRED INTO 8000 - WAS DECLARED AND
002294      *                          NEVER TESTED (REQ 6033).
002300      *===============================================================*
002400       IDENTIFICATION DIVISION.
002500       PROGRAM-ID.  SIMRA030.
002600       AUTHOR. RON ACHTERBERG.
002700       INSTALLATION. COBOL DEVELOPMENT CENTER.
002800       DATE-WRITTEN. 03/11/98.
002900       DATE-COMPILED.
003000       SECURITY. NON-CONFIDENTIAL.
003100      *===============================================================*
003200       ENVIRONMENT DIVISION.
003300      *---------------------------------------------------------------*
003400       CONFIGURATION SECTION.
003500      *---------------------------------------------------------------*
003600       SOURCE-COMPUTER. IBM-3081.
003700       OBJECT-COMPUTER. IBM-3081.
003800       SPECIAL-NAMES.
003900           C01 IS TOP-OF-FORM
004000           UPSI-0 ON STATUS IS SIMRA-TRACE-ON.
004100      *---------------------------------------------------------------*
004200       INPUT-OUTPUT SECTION.
004300       FILE-CONTROL.
004400           SELECT RIDE-MASTER-FILE ASSIGN TO RIDEMDD
004500             ORGANIZATION IS SEQUENTIAL
004600             FILE STATUS  IS RIDE-MASTER-STATUS.
004700           SELECT RIDE-POINT-FILE ASSIGN TO RIDEPDD
004800             ORGANIZATION IS SEQUENTIAL
004900             FILE STATUS  IS RIDE-POINT-STATUS.
005000           SELECT SORTED-POINT-FILE ASSIGN TO SRTPDD
005100             ORGANIZATION IS SEQUENTIAL
005200             FILE STATUS  IS SORTED-POINT-STATUS.
005300           SELECT MATCHED-EDGE-FILE ASSIGN TO MEDGDD
005400             ORGANIZATION IS SEQUENTIAL
005500             FILE STATUS  IS MATCHED-EDGE-STATUS.
005600           SELECT SORT-WORK-FILE
005700             ASSIGN TO SRTWK.
005800      *===============================================================*
005900       DATA DIVISION.
006000      *---------------------------------------------------------------*
006100       FILE SECTION.
006200      *---------------------------------------------------------------*
006300       FD  RIDE-MASTER-FILE.
006400           COPY SIMRAF1.
006500      *---------------------------------------------------------------*
006600       FD  RIDE-POINT-FILE.
006700           COPY SIMRAF3.
006800      *---------------------------------------------------------------*
006900       FD  SORTED-POINT-FILE.
007000       01  SRT-POINT-FILE-REC.
007100           05  SFR-RIDE-ID                 PIC 9(06).
007200           05  SFR-TIMESTAMP                PIC 9(13).
007300           05  SFR-SEQUENCE                 PIC 9(06).
007400           05  SFR-LAT                      PIC S9(03)V9(06).
007500           05  SFR-LON                      PIC S9(03)V9(06).
007600           05  FILLER                       PIC X(10).
007700      *---------------------------------------------------------------*
007800       FD  MATCHED-EDGE-FILE.
007900           COPY SIMRAF2.
008000      *---------------------------------------------------------------*
008100       SD  SORT-WORK-FILE.
008200       01  SRT-POINT-REC.
008300           05  SR-RIDE-ID                   PIC 9(06).
008400           05  SR-TIMESTAMP                  PIC 9(13).
008500           05  SR-SEQUENCE                   PIC 9(06).
008600           05  SR-LAT                        PIC S9(03)V9(06).
008700           05  SR-LON                        PIC S9(03)V9(06).
008800           05  FILLER                        PIC X(10).
008900      *---------------------------------------------------------------*
009000       WORKING-STORAGE SECTION.
009050      *---------------------------------------------------------------*
009060       77  WS-EDGES-ATTEMPTED-CTR          PIC 9(07) COMP VALUE ZERO.
009100      *---------------------------------------------------------------*
009200       01  WS-SWITCHES-MISC-FIELDS.
009300           05  RIDE-MASTER-STATUS          PIC X(02).
009400               88  RIDE-MASTER-OK                     VALUE '00'.
009500           05  RIDE-MASTER-STATUS-NUM REDEFINES RIDE-MASTER-STATUS
009600                                        PIC 9(02).
009700           05  RIDE-MASTER-EOF-SW          PIC X(01) VALUE 'N'.
009800               88  RIDE-MASTER-EOF                    VALUE 'Y'.
009900           05  RIDE-POINT-STATUS           PIC X(02).
010000               88  RIDE-POINT-OK                      VALUE '00'.
010100           05  RIDE-POINT-EOF-SW           PIC X(01) VALUE 'N'.
010200               88  RIDE-POINT-EOF                      VALUE 'Y'.
010300           05  SORTED-POINT-STATUS         PIC X(02).
010400               88  SORTED-POINT-OK                    VALUE '00'.
010500           05  SORTED-POINT-EOF-SW         PIC X(01) VALUE 'N'.
010600               88  SORTED-POINT-EOF                    VALUE 'Y'.
010700           05  MATCHED-EDGE-STATUS         PIC X(02).
010800               88  MATCHED-EDGE-OK                    VALUE '00'.
010900           05  MATCHED-EDGE-EOF-SW         PIC X(01) VALUE 'N'.
011000               88  MATCHED-EDGE-EOF                    VALUE 'Y'.
011100           05  SORT-EOF-SW                 PIC X(01) VALUE 'N'.
011200               88  SORT-EOF                            VALUE 'Y'.
011300           05  WS-CAN-MATCH-SW             PIC X(01) VALUE 'Y'.
011400               88  WS-CAN-MATCH-RIDE                   VALUE 'Y'.
011500           05  FILLER                      PIC X(04).
011600      *---------------------------------------------------------------*
011700       01  WS-COUNTERS.
011800           05  WS-RIDES-SEEN-COUNT         PIC 9(06) COMP.
011900           05  WS-RIDES-SKIPPED-COUNT      PIC 9(06) COMP.
012000           05  WS-RIDES-MATCH-FAILED-COUNT PIC 9(06) COMP.
012100           05  WS-RIDES-MATCHED-COUNT      PIC 9(06) COMP.
012200           05  WS-SEGMENTS-UPDATED-COUNT   PIC 9(07) COMP.
012300           05  FILLER                      PIC X(08).
012400      *---------------------------------------------------------------*
012500       01  WS-CURRENT-RIDE-ID              PIC 9(06).
012600       01  WS-CURRENT-RIDE-FILENAME        PIC X(60).
012700      *---------------------------------------------------------------*
012800      *    VALID-SORTED-POINT WORK TABLE FOR THE RIDE NOW BEING
012900      *    PROCESSED - LOADED FROM SORTED-POINT-FILE BY CONTROL BREAK
013000      *    ON SFR-RIDE-ID.
013100      *---------------------------------------------------------------*
013200       01  WS-POINT-WORK-COUNT             PIC 9(04) COMP.
013300       01  WS-POINT-WORK-TABLE.
013400           05  WS-POINT-WORK-ENTRY OCCURS 1 TO 5000 TIMES
013500                   DEPENDING ON WS-POINT-WORK-COUNT
013600                   INDEXED BY WS-PW-IDX.
013700               10  WSW-LAT                 PIC S9(03)V9(06).
013800               10  WSW-LON                 PIC S9(03)V9(06).
013900      *---------------------------------------------------------------*
014000      *    MATCHED-EDGE WORK TABLE FOR THE RIDE NOW BEING PROCESSED -
014100      *    LOADED FROM MATCHED-EDGE-FILE BY CONTROL BREAK ON
014200      *    ME-RIDE-ID.  ASSUMES THE FILE IS ALREADY ORDERED BY RIDE
014300      *    THEN EDGE SEQUENCE (SEE FILES NOTE).
014400      *---------------------------------------------------------------*
014500       01  WS-EDGE-WORK-COUNT              PIC 9(02) COMP.
014600       01  WS-EDGE-WORK-TABLE.
014700           05  WS-EDGE-WORK-ENTRY OCCURS 1 TO 50 TIMES
014800                   DEPENDING ON WS-EDGE-WORK-COUNT
014900                   INDEXED BY WS-EW-IDX.
015000               10  WSE-EDGE-ID              PIC 9(09).
015100               10  WSE-EDGE-NAME            PIC X(40).
015200               10  WSE-GEOM-COUNT           PIC 9(02) COMP.
015300               10  WSE-GEOM-POINT OCCURS 20 TIMES.
015400                   15  WSE-GEOM-LAT         PIC S9(03)V9(06).
015500                   15  WSE-GEOM-LON         PIC S9(03)V9(06).
015600               10  WSE-MIDLAT               PIC S9(03)V9(06).
015700               10  WSE-MIDLON               PIC S9(03)V9(06).
015800      *---------------------------------------------------------------*
015900      *    SNAPPED TRAJECTORY WORK TABLE - EDGE GEOMETRIES CONCAT-
016000      *    ENATED IN MATCH ORDER, CONSECUTIVE DUPLICATE COORDINATES
016100      *    REMOVED (BUSINESS RULE, MAP-MATCHER STEP 4).
016200      *---------------------------------------------------------------*
016300       01  WS-TRAJ-WORK-COUNT              PIC 9(03) COMP.
016400       01  WS-TRAJ-WORK-TABLE.
016500           05  WS-TRAJ-WORK-ENTRY OCCURS 1 TO 400 TIMES
016600                   DEPENDING ON WS-TRAJ-WORK-COUNT
016700                   INDEXED BY WS-TW-IDX.
016800               10  WST-LAT                  PIC S9(03)V9(06).
016900               10  WST-LON                  PIC S9(03)V9(06).
017000      *---------------------------------------------------------------*
017100      *    TRACE/DISPLAY WORK AREA - RIDE-ID AND EDGE COUNT ARE HELD
017200      *    HERE IN BROKEN-DOWN AND ALPHANUMERIC FORM SO UPSI-0 DEBUG
017300      *    DISPLAYS DON'T HAVE TO POKE AT THE WORKING TABLES DIRECTLY.
017400      *---------------------------------------------------------------*
017500       01  WS-TRACE-WORK-AREA.
017600           05  WS-RIDE-ID-DISPLAY           PIC 9(06).
017700           05  WS-RIDE-ID-BREAKDOWN REDEFINES WS-RIDE-ID-DISPLAY.
017800               10  WS-RIDE-ID-HIGH          PIC 9(03).
017900               10  WS-RIDE-ID-LOW           PIC 9(03).
018000           05  WS-EDGE-COUNT-DISPLAY        PIC 9(02).
018100           05  WS-EDGE-COUNT-ALPHA REDEFINES WS-EDGE-COUNT-DISPLAY
018200                                        PIC X(02).
018300           05  FILLER                       PIC X(10).
018400      *---------------------------------------------------------------*
018500      *    GREAT-CIRCLE DISTANCE WORK AREA - EQUIRECTANGULAR
018600      *    APPROXIMATION, SAME METHOD AS SIMRARD 5000 (NO SIN/COS/SQRT
018700      *    LIBRARY LINKED INTO BATCH COBOL HERE).  USED TO MEASURE
018800      *    THE SNAPPED TRAJECTORY'S MATCH LENGTH FOR THE LOG LINE.
018900      *---------------------------------------------------------------*
019000       01  WS-DISTANCE-WORK-AREA.
019100           05  WS-DIST-LAT1                 PIC S9(03)V9(06).
019200           05  WS-DIST-LON1                 PIC S9(03)V9(06).
019300           05  WS-DIST-LAT2                 PIC S9(03)V9(06).
019400           05  WS-DIST-LON2                 PIC S9(03)V9(06).
019500           05  WS-DIST-RESULT-M             PIC S9(07)V9(02).
019600           05  WS-RADIANS-PER-DEGREE        PIC S9(01)V9(09)
019700                                        VALUE 0.017453293.
019800           05  WS-EARTH-RADIUS-M            PIC S9(07) VALUE 6371000.
019900           05  WS-DIST-MEAN-LAT-RAD         PIC S9(03)V9(09).
020000           05  WS-DIST-DLAT-RAD             PIC S9(03)V9(09).
020100           05  WS-DIST-DLON-RAD             PIC S9(03)V9(09).
020200           05  WS-DIST-COS-MEAN-LAT         PIC S9(03)V9(09).
020300           05  WS-DIST-X-M                  PIC S9(07)V9(02).
020400           05  WS-DIST-Y-M                  PIC S9(07)V9(02).
020500           05  WS-MATCH-LENGTH-M            PIC S9(07)V9(02).
020600           05  FILLER                       PIC X(12).
020700      *---------------------------------------------------------------*
020800       01  WS-WORK-SUBSCRIPTS.
020900           05  WS-TARGET-EW-IDX             PIC 9(02) COMP.
021000           05  WS-CANDIDATE-EW-IDX          PIC 9(02) COMP.
021100           05  WS-GEOM-SUB                  PIC 9(02) COMP.
021200           05  FILLER                       PIC X(04).
021300      *---------------------------------------------------------------*
021400       LINKAGE SECTION.
021500       COPY SIMRAT1.
021600      *===============================================================*
021700       PROCEDURE DIVISION.
021800      *---------------------------------------------------------------*
021900       0000-MAIN-ROUTINE.
022000      *---------------------------------------------------------------*
022100           PERFORM 1000-OPEN-FILES.
022200           PERFORM 1500-SORT-VALID-POINTS.
022300           PERFORM 4100-READ-RIDE-MASTER.
022400           PERFORM 5000-PROCESS-ONE-RIDE
022500               UNTIL RIDE-MASTER-EOF.
022600           PERFORM 9800-CLOSE-FILES.
022700           PERFORM 9900-DISPLAY-COMPLETION.
022800           GOBACK.
022900      *---------------------------------------------------------------*
023000       1000-OPEN-FILES.
023100      *---------------------------------------------------------------*
023200           OPEN INPUT RIDE-MASTER-FILE.
023300           OPEN INPUT RIDE-POINT-FILE.
023400           OPEN INPUT MATCHED-EDGE-FILE.
023500           IF  NOT RIDE-MASTER-OK OR NOT RIDE-POINT-OK OR
023600               NOT MATCHED-EDGE-OK
023700               DISPLAY 'SIMRA030: OPEN FAILED - RIDE-MASTER '
023800                   RIDE-MASTER-STATUS ' RIDE-POINT '
023900                   RIDE-POINT-STATUS ' MATCHED-EDGE '
024000                   MATCHED-EDGE-STATUS
024050               IF  RIDE-MASTER-STATUS-NUM >= 30
024060                   DISPLAY 'SIMRA030: RIDE-MASTER STATUS IS A '
024070                       'PERMANENT ERROR - CHECK EXTRACT JOB RAN'
024080               END-IF
024100               MOVE 'Y' TO RIDE-MASTER-EOF-SW
024200           END-IF.
024300      *---------------------------------------------------------------*
024400       1500-SORT-VALID-POINTS.
024500      *---------------------------------------------------------------*
024600           SORT SORT-WORK-FILE
024700               ON ASCENDING KEY SR-RIDE-ID SR-TIMESTAMP SR-SEQUENCE
024800               INPUT PROCEDURE IS 2000-FILTER-POINTS
024900               OUTPUT PROCEDURE IS 3000-WRITE-SORTED-POINTS.
025000           CLOSE RIDE-POINT-FILE.
025100           OPEN INPUT SORTED-POINT-FILE.
025200           IF  NOT SORTED-POINT-OK
025300               DISPLAY 'SIMRA030: SORTED POINT FILE OPEN FAILED '
025400                   SORTED-POINT-STATUS
025500               MOVE 'Y' TO RIDE-MASTER-EOF-SW
025600           END-IF.
025700           PERFORM 4200-READ-SORTED-POINT.
025800           PERFORM 4300-READ-MATCHED-EDGE.
025900      *---------------------------------------------------------------*
026000       2000-FILTER-POINTS SECTION.
026100      *---------------------------------------------------------------*
026200           PERFORM 2110-READ-ONE-RIDE-POINT.
026300           PERFORM 2100-CHECK-AND-RELEASE-POINT
026400               UNTIL RIDE-POINT-EOF.
026500       2000-DUMMY     SECTION.
026600      *---------------------------------------------------------------*
026700       3000-WRITE-SORTED-POINTS SECTION.
026800      *---------------------------------------------------------------*
026900           OPEN OUTPUT SORTED-POINT-FILE.
027000           PERFORM 3100-RETURN-ONE-SORTED-POINT.
027100           PERFORM 3200-WRITE-ONE-SORTED-POINT
027200               UNTIL SORT-EOF.
027300           CLOSE SORTED-POINT-FILE.
027400       3000-DUMMY     SECTION.
027500      *---------------------------------------------------------------*
027600       3100-RETURN-ONE-SORTED-POINT.
027700      *---------------------------------------------------------------*
027800           RETURN SORT-WORK-FILE
027900               AT END
028000                   SET SORT-EOF TO TRUE
028100           END-RETURN.
028200      *---------------------------------------------------------------*
028300       3200-WRITE-ONE-SORTED-POINT.
028400      *---------------------------------------------------------------*
028500           WRITE SRT-POINT-FILE-REC FROM SRT-POINT-REC.
028600           PERFORM 3100-RETURN-ONE-SORTED-POINT.
028700      *---------------------------------------------------------------*
028800       2100-CHECK-AND-RELEASE-POINT.
028900      *---------------------------------------------------------------*
029000      *    A POINT QUALIFIES FOR MATCHING WHEN IT HAS A LOCATION, A
029100      *    TIMESTAMP, AND THE COORDINATES SATISFY THE VALIDITY RULE -
029200      *    NEITHER 90/180 OUT OF RANGE NOR NULL-ISLAND (0,0).
029300      *---------------------------------------------------------------*
029400           IF  SP-LAT-PRESENT = 'Y' AND SP-LON-PRESENT = 'Y' AND
029500               SP-TIMESTAMP-PRESENT = 'Y' AND
029600               SP-LAT NOT < -90 AND SP-LAT NOT > 90 AND
029700               SP-LON NOT < -180 AND SP-LON NOT > 180 AND
029800               SP-LAT NOT = 0 AND SP-LON NOT = 0
029900               MOVE SP-RIDE-ID   TO SR-RIDE-ID
030000               MOVE SP-TIMESTAMP TO SR-TIMESTAMP
030100               MOVE SP-SEQUENCE  TO SR-SEQUENCE
030200               MOVE SP-LAT       TO SR-LAT
030300               MOVE SP-LON       TO SR-LON
030400               RELEASE SRT-POINT-REC
030500           END-IF.
030600           PERFORM 2110-READ-ONE-RIDE-POINT.
030700      *---------------------------------------------------------------*
030800       2110-READ-ONE-RIDE-POINT.
030900      *---------------------------------------------------------------*
031000           READ RIDE-POINT-FILE
031100               AT END
031200                   SET RIDE-POINT-EOF TO TRUE
031300           END-READ.
031400      *---------------------------------------------------------------*
031500       4100-READ-RIDE-MASTER.
031600      *---------------------------------------------------------------*
031700           READ RIDE-MASTER-FILE
031800               AT END
031900                   SET RIDE-MASTER-EOF TO TRUE
032000           END-READ.
032100      *---------------------------------------------------------------*
032200       4200-READ-SORTED-POINT.
032300      *---------------------------------------------------------------*
032400           READ SORTED-POINT-FILE
032500               AT END
032600                   SET SORTED-POINT-EOF TO TRUE
032700           END-READ.
032800      *---------------------------------------------------------------*
032900       4300-READ-MATCHED-EDGE.
033000      *---------------------------------------------------------------*
033100           READ MATCHED-EDGE-FILE
033200               AT END
033300                   SET MATCHED-EDGE-EOF TO TRUE
033400           END-READ.
033500      *---------------------------------------------------------------*
033600       4400-LOAD-RIDE-POINTS.
033700      *---------------------------------------------------------------*
033800      *    PULLS ALL SORTED-POINT-FILE RECORDS FOR WS-CURRENT-RIDE-ID
033900      *    OFF THE READ-AHEAD BUFFER - THE FILE IS ORDERED BY RIDE
034000      *    THEN TIMESTAMP THEN ORIGINAL SEQUENCE (STABLE SORT KEY).
034100      *---------------------------------------------------------------*
034200           MOVE ZERO TO WS-POINT-WORK-COUNT.
034300           PERFORM 4410-ADD-ONE-SORTED-POINT
034400               UNTIL SORTED-POINT-EOF OR
034500                   SFR-RIDE-ID NOT = WS-CURRENT-RIDE-ID.
034600      *---------------------------------------------------------------*
034700       4410-ADD-ONE-SORTED-POINT.
034800      *---------------------------------------------------------------*
034900           IF  WS-POINT-WORK-COUNT >= 5000
035000               DISPLAY 'SIMRA030: POINT WORK TABLE FULL, RIDE '
035100                   WS-CURRENT-RIDE-ID
035200           ELSE
035300               ADD 1 TO WS-POINT-WORK-COUNT
035400               MOVE SFR-LAT TO WSW-LAT(WS-POINT-WORK-COUNT)
035500               MOVE SFR-LON TO WSW-LON(WS-POINT-WORK-COUNT)
035600           END-IF.
035700           PERFORM 4200-READ-SORTED-POINT.
035800      *---------------------------------------------------------------*
035900       4500-LOAD-MATCHED-EDGES.
036000      *---------------------------------------------------------------*
036100      *    PULLS ALL MATCHED-EDGE-FILE RECORDS FOR THE CURRENT RIDE
036200      *    OFF THE READ-AHEAD BUFFER - FILE IS ORDERED BY RIDE THEN
036300      *    EDGE SEQUENCE (SEE FILES NOTE).
036400      *---------------------------------------------------------------*
036500           MOVE ZERO TO WS-EDGE-WORK-COUNT.
036600           PERFORM 4510-ADD-ONE-MATCHED-EDGE
036700               UNTIL MATCHED-EDGE-EOF OR
036800                   ME-RIDE-ID NOT = WS-CURRENT-RIDE-ID.
036900      *---------------------------------------------------------------*
037000       4510-ADD-ONE-MATCHED-EDGE.
037100      *---------------------------------------------------------------*
037200           IF  WS-EDGE-WORK-COUNT >= 50
037300               DISPLAY 'SIMRA030: EDGE WORK TABLE FULL, RIDE '
037400                   WS-CURRENT-RIDE-ID
037500           ELSE
037600               ADD 1 TO WS-EDGE-WORK-COUNT
037700               MOVE ME-EDGE-ID        TO WSE-EDGE-ID(WS-EDGE-WORK-COUNT)
037800               MOVE ME-EDGE-NAME      TO WSE-EDGE-NAME(WS-EDGE-WORK-COUNT)
037900               MOVE ME-GEOMETRY-COUNT TO WSE-GEOM-COUNT(WS-EDGE-WORK-COUNT)
038000               PERFORM 4520-COPY-EDGE-GEOMETRY
038100               PERFORM 4530-COMPUTE-EDGE-MIDPOINT
038200           END-IF.
038300           PERFORM 4300-READ-MATCHED-EDGE.
038400      *---------------------------------------------------------------*
038500       4520-COPY-EDGE-GEOMETRY.
038600      *---------------------------------------------------------------*
038700           IF  ME-GEOMETRY-COUNT > 0
038800               PERFORM 4521-COPY-ONE-GEOM-POINT
038900                   VARYING WS-GEOM-SUB FROM 1 BY 1
039000                       UNTIL WS-GEOM-SUB > ME-GEOMETRY-COUNT
039100           END-IF.
039200      *---------------------------------------------------------------*
039300       4521-COPY-ONE-GEOM-POINT.
039400      *---------------------------------------------------------------*
039500           MOVE ME-GEOM-LAT(WS-GEOM-SUB) TO
039600               WSE-GEOM-LAT(WS-EDGE-WORK-COUNT, WS-GEOM-SUB).
039700           MOVE ME-GEOM-LON(WS-GEOM-SUB) TO
039800               WSE-GEOM-LON(WS-EDGE-WORK-COUNT, WS-GEOM-SUB).
039900      *---------------------------------------------------------------*
040000       4530-COMPUTE-EDGE-MIDPOINT.
040100      *---------------------------------------------------------------*
040200           IF  WSE-GEOM-COUNT(WS-EDGE-WORK-COUNT) > 0
040300               COMPUTE WSE-MIDLAT(WS-EDGE-WORK-COUNT) ROUNDED =
040400                   (WSE-GEOM-LAT(WS-EDGE-WORK-COUNT, 1) +
040500                    WSE-GEOM-LAT(WS-EDGE-WORK-COUNT,
040600                        WSE-GEOM-COUNT(WS-EDGE-WORK-COUNT))) / 2
040700               COMPUTE WSE-MIDLON(WS-EDGE-WORK-COUNT) ROUNDED =
040800                   (WSE-GEOM-LON(WS-EDGE-WORK-COUNT, 1) +
040900                    WSE-GEOM-LON(WS-EDGE-WORK-COUNT,
041000                        WSE-GEOM-COUNT(WS-EDGE-WORK-COUNT))) / 2
041100           END-IF.
041200      *---------------------------------------------------------------*
041300       5000-PROCESS-ONE-RIDE.
041400      *---------------------------------------------------------------*
041500           ADD 1 TO WS-RIDES-SEEN-COUNT.
041600           MOVE RM-RIDE-ID   TO WS-CURRENT-RIDE-ID.
041700           MOVE RM-FILENAME  TO WS-CURRENT-RIDE-FILENAME.
041800           SET WS-CAN-MATCH-RIDE TO TRUE.
041900           PERFORM 4400-LOAD-RIDE-POINTS.
042000           IF  WS-POINT-WORK-COUNT < 2
042100               DISPLAY 'Ride ' WS-CURRENT-RIDE-ID
042200                   ' has too few valid points for matching ('
042300                   WS-POINT-WORK-COUNT ' points).'
042400               ADD 1 TO WS-RIDES-SKIPPED-COUNT
042500               MOVE 'N' TO WS-CAN-MATCH-SW
042600           END-IF.
042700           IF  WS-CAN-MATCH-RIDE
042800               PERFORM 4500-LOAD-MATCHED-EDGES
042900               IF  WS-EDGE-WORK-COUNT = 0
043000                   DISPLAY 'Map matching failed for ride '
043100                       WS-CURRENT-RIDE-ID
043200                       ': no matched edges supplied'
043300                   ADD 1 TO WS-RIDES-MATCH-FAILED-COUNT
043400               ELSE
043500                   PERFORM 6000-BUILD-SNAPPED-TRAJECTORY
043600                   PERFORM 7000-UPDATE-SEGMENT-USAGE-FOR-RIDE
043700                   PERFORM 8000-LOG-MATCH-RESULT
043800                   ADD 1 TO WS-RIDES-MATCHED-COUNT
043900               END-IF
044000           ELSE
044100               PERFORM 4500-LOAD-MATCHED-EDGES
044200           END-IF.
044300           PERFORM 4100-READ-RIDE-MASTER.
044400      *---------------------------------------------------------------*
044500       6000-BUILD-SNAPPED-TRAJECTORY.
044600      *---------------------------------------------------------------*
044700      *    CONCATENATE THE MATCHED EDGES' GEOMETRY IN MATCH ORDER,
044800      *    THEN DROP A COORDINATE EQUAL TO THE IMMEDIATELY PRECEDING
044900      *    RETAINED ONE (BUSINESS RULE, MAP-MATCHER STEP 4).
045000      *---------------------------------------------------------------*
045100           MOVE ZERO TO WS-TRAJ-WORK-COUNT.
045200           PERFORM 6100-APPEND-ONE-EDGE-GEOMETRY
045300               VARYING WS-TARGET-EW-IDX FROM 1 BY 1
045400                   UNTIL WS-TARGET-EW-IDX > WS-EDGE-WORK-COUNT.
045500           IF  WS-TRAJ-WORK-COUNT < 2
045600               MOVE ZERO TO WS-TRAJ-WORK-COUNT
045700           END-IF.
045800      *---------------------------------------------------------------*
045900       6100-APPEND-ONE-EDGE-GEOMETRY.
046000      *---------------------------------------------------------------*
046100           IF  WSE-GEOM-COUNT(WS-TARGET-EW-IDX) > 0
046200               PERFORM 6110-APPEND-ONE-GEOM-POINT THRU 6110-EXIT
046300                   VARYING WS-GEOM-SUB FROM 1 BY 1
046400                       UNTIL WS-GEOM-SUB >
046500                           WSE-GEOM-COUNT(WS-TARGET-EW-IDX)
046600           END-IF.
046700      *---------------------------------------------------------------*
046800       6110-APPEND-ONE-GEOM-POINT.
046900      *---------------------------------------------------------------*
047000           IF  WS-TRAJ-WORK-COUNT > 0 AND
047100               WST-LAT(WS-TRAJ-WORK-COUNT) =
047200                   WSE-GEOM-LAT(WS-TARGET-EW-IDX, WS-GEOM-SUB) AND
047300               WST-LON(WS-TRAJ-WORK-COUNT) =
047400                   WSE-GEOM-LON(WS-TARGET-EW-IDX, WS-GEOM-SUB)
047500               GO TO 6110-EXIT
047600           END-IF.
047700           IF  WS-TRAJ-WORK-COUNT >= 400
047800               GO TO 6110-EXIT
047900           END-IF.
048000           ADD 1 TO WS-TRAJ-WORK-COUNT.
048100           MOVE WSE-GEOM-LAT(WS-TARGET-EW-IDX, WS-GEOM-SUB) TO
048200               WST-LAT(WS-TRAJ-WORK-COUNT).
048300           MOVE WSE-GEOM-LON(WS-TARGET-EW-IDX, WS-GEOM-SUB) TO
048400               WST-LON(WS-TRAJ-WORK-COUNT).
048500       6110-EXIT.
048600           EXIT.
048700      *---------------------------------------------------------------*
048800       7000-UPDATE-SEGMENT-USAGE-FOR-RIDE.
048900      *---------------------------------------------------------------*
049000           PERFORM 7100-PROCESS-ONE-EDGE THRU 7100-EXIT
049100               VARYING WS-TARGET-EW-IDX FROM 1 BY 1
049200                   UNTIL WS-TARGET-EW-IDX > WS-EDGE-WORK-COUNT.
049300      *---------------------------------------------------------------*
049400       7100-PROCESS-ONE-EDGE.
049500      *---------------------------------------------------------------*
049550           ADD 1 TO WS-EDGES-ATTEMPTED-CTR.
049600           MOVE WSE-EDGE-ID(WS-TARGET-EW-IDX) TO ST-SEARCH-EDGE-ID.
049700           SET ST-ACTION-FIND TO TRUE.
049800           CALL 'SIMRARD' USING ST-LOOKUP-ACTION, ST-SEARCH-EDGE-ID,
049900               ST-FOUND-SWITCH, ST-NEAR-EDGE-COUNT, ST-NEAR-EDGE-TABLE,
050000               ST-SEGMENT-LINKAGE
050100               ON EXCEPTION
050200                   DISPLAY 'SIMRA030: CALL TO SIMRARD FAILED, EDGE '
050300                       ST-SEARCH-EDGE-ID
050400                   GO TO 7100-EXIT
050500           END-CALL.
050600           IF  ST-FOUND
050700               SET ST-ACTION-INCREMENT TO TRUE
050800           ELSE
050900               MOVE WSE-EDGE-NAME(WS-TARGET-EW-IDX) TO ST-STREET-NAME
050950      *    08/10/26 RAC  FIRST TRAVERSAL OF A SEGMENT COUNTS AS   #TAG#CR6014RAC
050960      *              ONE USE, NOT ZERO - REQ 6014.
050970               MOVE 1 TO ST-USAGE-COUNT
050980               MOVE ZERO TO ST-AVOIDANCE-COUNT
051100               IF  WSE-GEOM-COUNT(WS-TARGET-EW-IDX) >= 2
051200                   MOVE WSE-GEOM-COUNT(WS-TARGET-EW-IDX) TO
051300                       ST-GEOMETRY-COUNT
051400                   PERFORM 7110-COPY-ONE-GEOM-TO-LINKAGE
051500                       VARYING WS-GEOM-SUB FROM 1 BY 1
051600                           UNTIL WS-GEOM-SUB >
051700                               WSE-GEOM-COUNT(WS-TARGET-EW-IDX)
051800               ELSE
051900                   MOVE ZERO TO ST-GEOMETRY-COUNT
052000               END-IF
052100               PERFORM 7200-BUILD-NEAR-EDGE-TABLE
052200               SET ST-ACTION-CREATE TO TRUE
052300           END-IF.
052400           CALL 'SIMRARD' USING ST-LOOKUP-ACTION, ST-SEARCH-EDGE-ID,
052500               ST-FOUND-SWITCH, ST-NEAR-EDGE-COUNT, ST-NEAR-EDGE-TABLE,
052600               ST-SEGMENT-LINKAGE
052700               ON EXCEPTION
052800                   DISPLAY 'SIMRA030: CALL TO SIMRARD FAILED, EDGE '
052900                       ST-SEARCH-EDGE-ID
053000                   GO TO 7100-EXIT
053100           END-CALL.
053200           ADD 1 TO WS-SEGMENTS-UPDATED-COUNT.
053300       7100-EXIT.
053400           EXIT.
053500      *---------------------------------------------------------------*
053600       7110-COPY-ONE-GEOM-TO-LINKAGE.
053700      *---------------------------------------------------------------*
053800           MOVE WSE-GEOM-LAT(WS-TARGET-EW-IDX, WS-GEOM-SUB) TO
053900               ST-GEOM-LAT(WS-GEOM-SUB).
054000           MOVE WSE-GEOM-LON(WS-TARGET-EW-IDX, WS-GEOM-SUB) TO
054100               ST-GEOM-LON(WS-GEOM-SUB).
054200      *---------------------------------------------------------------*
054300       7200-BUILD-NEAR-EDGE-TABLE.
054400      *---------------------------------------------------------------*
054500      *    OTHER NAMED EDGES MATCHED ON THIS SAME RIDE ARE THE ONLY
054600      *    "NEIGHBOURING EDGES" THIS BATCH KNOWS ABOUT - THE FULL ROAD
054700      *    GRAPH ISN'T AVAILABLE HERE.  SIMRARD DOES THE ACTUAL
054800      *    20-METRE-BOX / NEAREST-DISTANCE FILTERING (REQ 4810).
054900      *---------------------------------------------------------------*
055000           MOVE ZERO TO ST-NEAR-EDGE-COUNT.
055100           PERFORM 7210-ADD-ONE-NEAR-CANDIDATE THRU 7210-EXIT
055200               VARYING WS-CANDIDATE-EW-IDX FROM 1 BY 1
055300                   UNTIL WS-CANDIDATE-EW-IDX > WS-EDGE-WORK-COUNT OR
055400                       ST-NEAR-EDGE-COUNT >= 10.
055500      *---------------------------------------------------------------*
055600       7210-ADD-ONE-NEAR-CANDIDATE.
055700      *---------------------------------------------------------------*
055800           IF  WS-CANDIDATE-EW-IDX = WS-TARGET-EW-IDX
055900               GO TO 7210-EXIT
056000           END-IF.
056100           IF  WSE-EDGE-NAME(WS-CANDIDATE-EW-IDX) = SPACE
056200               GO TO 7210-EXIT
056300           END-IF.
056400           ADD 1 TO ST-NEAR-EDGE-COUNT.
056500           MOVE WSE-EDGE-NAME(WS-CANDIDATE-EW-IDX) TO
056600               ST-NEAR-EDGE-NAME(ST-NEAR-EDGE-COUNT).
056700           MOVE WSE-MIDLAT(WS-CANDIDATE-EW-IDX) TO
056800               ST-NEAR-EDGE-MIDLAT(ST-NEAR-EDGE-COUNT).
056900           MOVE WSE-MIDLON(WS-CANDIDATE-EW-IDX) TO
057000               ST-NEAR-EDGE-MIDLON(ST-NEAR-EDGE-COUNT).
057100       7210-EXIT.
057200           EXIT.
057300      *---------------------------------------------------------------*
057400       8000-LOG-MATCH-RESULT.
057450      *---------------------------------------------------------------*
057460      *    08/10/26 RAC  UPSI-0 TRACE LINE FOR RUNS WHERE OPS WANTS   #TAG#CR6033RAC
057470      *              THE POINT/EDGE WORK-TABLE SIZES BEHIND A MATCH
057480      *              LINE, NOT JUST THE MATCH ITSELF (REQ 6033).
057500      *---------------------------------------------------------------*
057510           IF  SIMRA-TRACE-ON
057512               MOVE WS-CURRENT-RIDE-ID TO WS-RIDE-ID-DISPLAY
057514               MOVE WS-EDGE-WORK-COUNT TO WS-EDGE-COUNT-DISPLAY
057520               DISPLAY 'SIMRA030 TRACE: RIDE-HI=' WS-RIDE-ID-HIGH
057522                   ' RIDE-LO=' WS-RIDE-ID-LOW
057530                   ' POINTS=' WS-POINT-WORK-COUNT
057540                   ' EDGES=' WS-EDGE-COUNT-ALPHA
057550                   ' TRAJ=' WS-TRAJ-WORK-COUNT
057560           END-IF.
057600           PERFORM 8100-COMPUTE-MATCH-LENGTH.
057700           DISPLAY 'Ride ' WS-CURRENT-RIDE-ID ' matched: '
057800               WS-EDGE-WORK-COUNT ' edges, ' WS-MATCH-LENGTH-M
057900               ' m length'.
058000      *---------------------------------------------------------------*
058100       8100-COMPUTE-MATCH-LENGTH.
058200      *---------------------------------------------------------------*
058300           MOVE ZERO TO WS-MATCH-LENGTH-M.
058400           IF  WS-TRAJ-WORK-COUNT >= 2
058500               PERFORM 8110-ADD-ONE-SEGMENT-LENGTH
058600                   VARYING WS-TW-IDX FROM 2 BY 1
058700                       UNTIL WS-TW-IDX > WS-TRAJ-WORK-COUNT
058800           END-IF.
058900      *---------------------------------------------------------------*
059000       8110-ADD-ONE-SEGMENT-LENGTH.
059100      *---------------------------------------------------------------*
059200           MOVE WST-LAT(WS-TW-IDX - 1) TO WS-DIST-LAT1.
059300           MOVE WST-LON(WS-TW-IDX - 1) TO WS-DIST-LON1.
059400           MOVE WST-LAT(WS-TW-IDX)     TO WS-DIST-LAT2.
059500           MOVE WST-LON(WS-TW-IDX)     TO WS-DIST-LON2.
059600           PERFORM 8900-COMPUTE-GREAT-CIRCLE-DIST.
059700           ADD WS-DIST-RESULT-M TO WS-MATCH-LENGTH-M.
059800      *---------------------------------------------------------------*
059900       8900-COMPUTE-GREAT-CIRCLE-DIST.
060000      *---------------------------------------------------------------*
060100      *    EQUIRECTANGULAR APPROXIMATION - SEE WORKING-STORAGE BANNER
060200      *    ABOVE.  INPUTS ARE WS-DIST-LAT1/LON1/LAT2/LON2, RESULT IN
060300      *    WS-DIST-RESULT-M.
060400      *---------------------------------------------------------------*
060500           COMPUTE WS-DIST-MEAN-LAT-RAD =
060600               ((WS-DIST-LAT1 + WS-DIST-LAT2) / 2) *
060700                   WS-RADIANS-PER-DEGREE.
060800           COMPUTE WS-DIST-DLAT-RAD =
060900               (WS-DIST-LAT2 - WS-DIST-LAT1) * WS-RADIANS-PER-DEGREE.
061000           COMPUTE WS-DIST-DLON-RAD =
061100               (WS-DIST-LON2 - WS-DIST-LON1) * WS-RADIANS-PER-DEGREE.
061200           COMPUTE WS-DIST-COS-MEAN-LAT =
061300               1 - ((WS-DIST-MEAN-LAT-RAD ** 2) / 2)
061400                 + ((WS-DIST-MEAN-LAT-RAD ** 4) / 24)
061500                 - ((WS-DIST-MEAN-LAT-RAD ** 6) / 720).
061600           COMPUTE WS-DIST-X-M ROUNDED =
061700               WS-DIST-DLON-RAD * WS-DIST-COS-MEAN-LAT *
061800                   WS-EARTH-RADIUS-M.
061900           COMPUTE WS-DIST-Y-M ROUNDED =
062000               WS-DIST-DLAT-RAD * WS-EARTH-RADIUS-M.
062100           COMPUTE WS-DIST-RESULT-M ROUNDED =
062200               ((WS-DIST-X-M ** 2) + (WS-DIST-Y-M ** 2)) ** 0.5.
062300      *---------------------------------------------------------------*
062400       9800-CLOSE-FILES.
062500      *---------------------------------------------------------------*
062600           CLOSE RIDE-MASTER-FILE.
062700           CLOSE SORTED-POINT-FILE.
062800           CLOSE MATCHED-EDGE-FILE.
062900      *---------------------------------------------------------------*
063000       9900-DISPLAY-COMPLETION.
063100      *---------------------------------------------------------------*
063200           DISPLAY 'SIMRA030: RIDES EXAMINED  ' WS-RIDES-SEEN-COUNT.
063300           DISPLAY 'SIMRA030: RIDES MATCHED   ' WS-RIDES-MATCHED-COUNT.
063400           DISPLAY 'SIMRA030: RIDES SKIPPED   ' WS-RIDES-SKIPPED-COUNT.
063500           DISPLAY 'SIMRA030: MATCH FAILURES  '
063600               WS-RIDES-MATCH-FAILED-COUNT.
063700           DISPLAY 'SIMRA030: SEGMENTS UPDATED '
063800               WS-SEGMENTS-UPDATED-COUNT.
